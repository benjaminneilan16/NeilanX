000100*
000200*  Indata-post for kundrecensioner (REVIEWS-IN).
000300*  En post per recension, fast format, ISO-datum.
000400*  Put this file in the /COPYLIB directory.
000500*
000600 01  REVIEW-IN.
000700     03 REVIEW-IN-TEXT              PIC X(200).
000800     03 REVIEW-IN-RATING            PIC 9(01).
000900     03 REVIEW-IN-RATING-ALPHA REDEFINES
001000         REVIEW-IN-RATING           PIC X(01).
001100     03 REVIEW-IN-PLATFORM          PIC X(20).
001200     03 REVIEW-IN-REVIEWER-NAME     PIC X(30).
001300     03 REVIEW-IN-REVIEW-DATE.
001400         05 REVIEW-IN-DATE-YYYY     PIC X(04).
001500         05 REVIEW-IN-DATE-SEP1     PIC X(01).
001600         05 REVIEW-IN-DATE-MM       PIC X(02).
001700         05 REVIEW-IN-DATE-SEP2     PIC X(01).
001800         05 REVIEW-IN-DATE-DD       PIC X(02).
001900     03 REVIEW-IN-DATE-WHOLE REDEFINES
002000         REVIEW-IN-REVIEW-DATE      PIC X(10).
002100     03 FILLER                      PIC X(01) VALUE SPACE.
