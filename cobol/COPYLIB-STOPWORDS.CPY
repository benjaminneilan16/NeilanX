000100*
000200*  Stoppordslista for nyckelordsplockning (keyword-scan).
000300*  Korta/vanliga svenska ord som inte raknas som
000400*  nyckelord i sammanfattningsrapporten.
000500*  Put this file in the /COPYLIB directory.
000600*
000700 01  STOP-WORDS-LIST.
000800     03  FILLER                    PIC X(540) VALUE
000900         'och         i           att         det         '
001000-    'som         på          de          av          '
001100-    'för         till        är          en          '
001200-    'den         har         inte        var         '
001300-    'om          med         kan         man         '
001400-    'så          från        ut          när         '
001500-    'bara        sina        där         nu          '
001600-    'över        skulle      då          hade        '
001700-    'upp         mot         också       än          '
001800-    'mycket      bra         dålig       dåligt      '
001900-    'bättre      sämre       helt        väldigt     '
002000-    'riktigt     '.
002100 01  STOP-WORDS-TABLE
002200         REDEFINES STOP-WORDS-LIST.
002300     03  STOP-WORD               OCCURS 45 TIMES
002400             PIC X(12).
