000100**************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. analyze-reviews.
000400 AUTHOR. BERTIL K.
000500 INSTALLATION. PBS DATA AB.
000600 DATE-WRITTEN. 1989-11-02.
000700 DATE-COMPILED.
000800 SECURITY. INTERNT BRUK - EJ FOR EXTERN DISTRIBUTION.
000900**************************************************************
001000* Purpose: Las in kundrecensioner, kor sentimentmotorn och
001100*          nyckelordsplockningen per recension, skriv en
001200*          analyserad recensionsfil samt batchkontrollposten.
001300*
001400*          Detta ar huvudprogrammet i recensionsbatchen - det
001500*          ager samtliga fyra filer (REVIEWS-IN, USER-IN,
001600*          REVIEWS-OUT, UPLOAD-CTL) och anropar de tva
001700*          fristaende delprogrammen sentiment-scan och
001800*          keyword-scan en gang per giltig recension.
001900*
002000*          Flodet gar i tre pass over datat:
002100*            Pass 1  110-READ-AND-VALIDATE laser hela
002200*                    REVIEWS-IN, kontrollerar varje post och
002300*                    bygger upp WR-VALID-REVIEWS-TABLE med de
002400*                    poster som klarar sig igenom, upp till
002500*                    WN-BATCH-CAP poster.
002600*            Mellansteg 210-CHECK-FREEMIUM-LIMIT provar om
002700*                    hela batchen ryms inom kundens
002800*                    manadsgrans - INNAN nagot skrivs ut, sa
002900*                    att en batch antingen godkanns i sin
003000*                    helhet eller avvisas i sin helhet.
003100*            Pass 2  220-PROCESS-ONE-REVIEW gar igenom
003200*                    WR-VALID-REVIEWS-TABLE, ropar de tva
003300*                    delprogrammen per post och skriver
003400*                    REVIEWS-OUT samt uppdaterar totalerna.
003500*
003600*          Avvisade poster loggas via Z0900-LOG-REJECT men
003700*          stoppar aldrig korningen - bara den enskilda posten
003800*          rakas som avvisad.
003900*
004000*          Programmet gor INTE: nagon egen utskrift av
004100*          sammanfattningsrapporten (det gor review-report.cbl,
004200*          som laser UPLOAD-CTL och REVIEWS-OUT efter att detta
004300*          program avslutats), och det andrar aldrig kundens
004400*          abonnemangspost i USER-IN - manadsforbrukningen
004500*          uppdateras av ett annat, faktureringsagt program.
004600*
004700* Change log:
004800* 1989-11-02 BK  Forsta version - manuell reklamationslogg,
004900*                kontrollerar bara att fritextfalt inte tomt.
005000* 1990-04-19 BK  Lade till kontroll av max textlangd (dat-
005100*                idens halkortsgrans 80 tecken).
005200* 1991-02-08 PB  Bytte till radsekventiell indatafil fran
005300*                kortlasare-format.
005400* 1992-09-30 BK  Infort avvisningsraknare, poster med for
005500*                kort text loggas nu, ej langre fatalt fel.
005600* 1993-07-01 PB  Lade till plattformsfalt (butik/post/tele).
005700* 1994-11-15 SS  Bytte kontrollsummeposten till fast format.
005800* 1995-03-22 BK  Hojd textlangd till 200 tecken for att rymma
005900*                fritextklagomal i sin helhet.
006000* 1998-12-03 BK  AR2000: datumfalt om till AAAA-MM-DD, gammalt
006100*                DDMMAA-format utrangerat.
006200* 1999-06-11 SS  AR2000-regressionstest klart, produktionssatt.
006300* 2001-05-14 PB  Infort grans pa 1000 poster per batch efter
006400*                incident med overfull nattkorning.
006500* 2004-10-02 SS  Lade till reviewer-namn falt pa kundens
006600*                begaran.
006700* 2008-01-29 BK  Bytte kortnummerkontroll mot textlangd-
006800*                kontroll (3-5000 tecken).
006900* 2012-06-18 PB  Infort anvandar/abonnemangs-post (USER-IN)
007000*                och gratisnivakontroll fore korning.
007100* 2015-09-09 SS  Ersatte manuell reklamationskategorisering
007200*                med lexikonbaserad sentimentmotor, ropar nu
007300*                CALL 'sentiment-scan' per post.
007400* 2016-02-25 SS  Lade till nyckelordsplockning via CALL
007500*                'keyword-scan'.
007600* 2019-08-30 BK  Prestandaoversyn - bygger nu en tabell over
007700*                giltiga poster i ett enda filpass, sa att
007800*                gratisnivakontrollen och sjalva analysen
007900*                inte kraver dubbla pass mot REVIEWS-IN.
008000* 2023-01-16 PB  Andrat gratisgrans till 100 recensioner per
008100*                manad enligt nytt prissattningsschema.
008200* 2024-05-07 SS  Lade till 88-nivaer for plantyp pa USER-IN.
008300* 2026-02-11 PB  Kopplade in reject-loggposten (Z0900) fullt ut -
008400*                avvisade poster fick tidigare bara ett radnummer
008500*                pa skarmen, nu byggs hela loggposten och de
008600*                forsta fem avvisade raderna sparas som exempel.
008700* 2026-05-04 PB  Infort SPECIAL-NAMES med mnemoniskt namn for
008800*                operatorskarmen - alla DISPLAY-satser i detta
008900*                program (oppningsfel, batchresultat, avvis-
009000*                ningslogg) gar nu uttryckligen UPON DRIFT-
009100*                KONSOL istallet for standardenheten, sa att
009200*                drift kan skilja ut denna batchs meddelanden
009300*                i den delade konsolloggen pa maskinen.
009400* 2026-05-04 PB  Passade samtidigt pa att skriva ut en fullstan-
009500*                dig faltfoerteckning (se BILAGA nedan) och
009600*                dokumentera de kanda testfallen i klartext,
009700*                efter internrevisionens paminnelse om att
009800*                arbetslagret i detta program saknade motstycke
009900*                till de nyare programmens BILAGA-avsnitt.
010000**************************************************************
010100* DRIFT-KONSOL ar ett mnemoniskt namn for operatorskarmen -
010200* anvands av varje DISPLAY nedan (100-INIT, 200-CHECK-BATCH-
010300* RESULT, Z0900-LOG-REJECT) sa att meddelandena fran just
010400* detta program gar att skilja ut i den delade konsolloggen.
010500 ENVIRONMENT DIVISION.
010600 CONFIGURATION SECTION.
010700 SPECIAL-NAMES.
010800     CONSOLE IS DRIFT-KONSOL.

010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100* REVIEWS-IN - dagens uppsamlingsfil fran webb/app-inmatningen,
011200* en post per inskickad recension, i den ordning de kom in.
011300     SELECT REVIEWS-IN ASSIGN TO 'REVIEWSIN'
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS REVWFIL-FS.

011600* USER-IN - engangsutdrag av den inskickande kundens abonnemang,
011700* en enda post, lest en gang i 100-INIT for gratisnivakontrollen.
011800     SELECT USER-IN ASSIGN TO 'USERIN'
011900         ORGANIZATION IS LINE SEQUENTIAL
012000         FILE STATUS IS USRFIL-FS.

012100* REVIEWS-OUT - de analyserade recensionerna, en post per giltig
012200* indatapost, med sentiment/po'ang/konfidens/nyckelord tillagda.
012300     SELECT REVIEWS-OUT ASSIGN TO 'REVIEWSOUT'
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS OUTFIL-FS.

012600* UPLOAD-CTL - en enda kontrollpost per korning, last av
012700* review-report.cbl for att avgora om sammanfattningen alls
012800* ska skrivas ut.
012900     SELECT UPLOAD-CTL ASSIGN TO 'UPLOADCTL'
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS UPLFIL-FS.

013200 DATA DIVISION.
013300 FILE SECTION.

013400 FD  REVIEWS-IN.
013500 COPY REVIEW-IN.

013600 FD  USER-IN.
013700 COPY USER-REC.

013800 FD  REVIEWS-OUT.
013900 COPY REVIEW-OUT.

014000 FD  UPLOAD-CTL.
014100 COPY UPLOAD-REC.

014200* WORKING-STORAGE SECTION halls medvetet platt (grupper utan
014300* djup nastling) i denna avdelnings stil - se BILAGA nedan for
014400* en fullstandig faltfoerteckning over samtliga poster.
014500*
014600* (Inga 77-nivaposter i detta program - de fristaende raknarna
014700* som ar vanliga i huset ligger har i stallet under grupperna
014800* ovan; se sentiment-scan.cbl for exempel pa 77-niva.)
014900 WORKING-STORAGE SECTION.
015000* SWITCHES samlar programmets fyra tillstandsflaggor - se
015100* BILAGA-avsnittet langre ned for en post-for-post forklaring.
015200 01  SWITCHES.
015300     05  END-OF-REVIEWS-SW        PIC X VALUE 'N'.
015400         88  END-OF-REVIEWS           VALUE 'Y'.
015500     05  BATCH-CAP-REACHED-SW     PIC X VALUE 'N'.
015600         88  BATCH-CAP-REACHED        VALUE 'Y'.
015700     05  VALID-REVIEW-SW          PIC X VALUE 'Y'.
015800         88  VALID-REVIEW             VALUE 'Y'.
015900     05  FREEMIUM-OK-SW           PIC X VALUE 'Y'.
016000         88  FREEMIUM-OK              VALUE 'Y'.
016100
016200* FILE-STATUS-FIELDS haller filstatuskoden for var och en av
016300* de fyra SELECT-satserna ovan, en per fil, i samma ordning.
016400 01  FILE-STATUS-FIELDS.
016500     05  REVWFIL-FS       PIC XX.
016600         88  REVWFIL-SUCCESSFUL   VALUE '00'.
016700     05  USRFIL-FS        PIC XX.
016800         88  USRFIL-SUCCESSFUL    VALUE '00'.
016900     05  OUTFIL-FS        PIC XX.
017000         88  OUTFIL-SUCCESSFUL    VALUE '00'.
017100     05  UPLFIL-FS        PIC XX.
017200         88  UPLFIL-SUCCESSFUL    VALUE '00'.
017300
017400* COUNT-FIELDS haller batchens lopande raknare - samtliga COMP
017500* for att undvika onodig omvandling i de manga ADD-satserna
017600* genom bade pass 1 och pass 2.
017700 01  COUNT-FIELDS.
017800     05  WN-TOTAL-READ            PIC S9(9) COMP VALUE ZERO.
017900     05  WN-TOTAL-REJECTED        PIC S9(9) COMP VALUE ZERO.
018000     05  WN-TOTAL-PROCESSED       PIC S9(9) COMP VALUE ZERO.
018100     05  WN-VALID-COUNT           PIC S9(4) COMP VALUE ZERO.
018200     05  WN-BATCH-CAP             PIC S9(4) COMP VALUE +1000.
018300     05  WN-REVIEW-IX             PIC S9(4) COMP VALUE ZERO.
018400     05  WN-REJECT-SAMPLE-COUNT   PIC S9(4) COMP VALUE ZERO.
018500
018600* TEXT-LENGTH-FIELDS haller den effektiva langden pa fritext-
018700* faltet efter avdrag for avslutande blanksteg (WN-TEXT-LEN)
018800* och den kortaste langd som fortfarande racker for att skicka
018900* texten vidare till sentiment-scan (WN-TEXT-MIN-LEN).
019000 01  TEXT-LENGTH-FIELDS.
019100     05  WN-TEXT-LEN              PIC S9(4) COMP VALUE ZERO.
019200     05  WN-TEXT-MIN-LEN          PIC S9(4) COMP VALUE +3.
019300
019400* WR-TEXT-WORK / WR-TEXT-WORK-TABLE is used only to test the
019500* trailing length of the free-text field - a character-table
019600* view lets us walk the field back-to-front without a SEARCH.
019700 01  WR-TEXT-WORK.
019800     05  WC-TEXT-CHARS            PIC X(200).
019900 01  WR-TEXT-WORK-TABLE REDEFINES WR-TEXT-WORK.
020000     05  WC-TEXT-CHAR OCCURS 200 TIMES PIC X(01).
020100
020200* WN-FREEMIUM-FIELDS haller gratisplanens manadstak och den
020300* beraknade forbrukningen om hela den inkommande batchen
020400* godkanns - bada anvands enbart av 210-CHECK-FREEMIUM-LIMIT.
020500 01  WN-FREEMIUM-FIELDS.
020600     05  WN-FREEMIUM-CAP          PIC S9(9) COMP VALUE +100.
020700     05  WN-PROJECTED-USAGE       PIC S9(9) COMP VALUE ZERO.

020800* WR-VALID-REVIEWS-TABLE haller varje post som klarat
020900* 120-VALIDATE-REVIEW, sa att gratisnivakontrollen kan
021000* kora fardigt fore andra passet analyserar och skriver ut.
021100 01  WR-VALID-REVIEWS-TABLE.
021200     05  WR-VALID-REVIEW OCCURS 1000 TIMES.
021300         10  WT-REVIEW-TEXT           PIC X(200).
021400         10  WT-REVIEW-RATING         PIC 9(01).
021500         10  WT-REVIEW-PLATFORM       PIC X(20).
021600         10  WT-REVIEW-REVIEWER-NAME  PIC X(30).
021700         10  WT-REVIEW-DATE           PIC X(10).
021800
021900* REVIEW-TOTALS ar den delade totalsummeposten som bade detta
022000* program (skriver) och review-report.cbl (laser) COPY:ar in.
022100 COPY REVIEW-TOTALS.

022200* Z0900-error-wkstg ar den delade reject-loggpostens arbetslager,
022300* COPY:ad av samtliga program i batchen som kan behova avvisa
022400* en post och lamna kvar ett spar at driftpersonalen.
022500 COPY Z0900-error-wkstg.

022600**************************************************************
022700* BILAGA - FALTFORTECKNING (arbetslager, i deklarationsordning)
022800*
022900*   END-OF-REVIEWS-SW      Slut pa REVIEWS-IN nadd.
023000*   BATCH-CAP-REACHED-SW   WN-BATCH-CAP-graensen nadd.
023100*   VALID-REVIEW-SW        Aktuell post klarade 120-VALIDATE-
023200*                          REVIEW.
023300*   FREEMIUM-OK-SW         Hela batchen ryms inom kundens
023400*                          manadsgrans (se 210).
023500*   REVWFIL-FS/USRFIL-FS/OUTFIL-FS/UPLFIL-FS
023600*                          Filstatuskoder for de fyra filerna,
023700*                          en per SELECT ovan.
023800*   WN-TOTAL-READ          Antal poster last fran REVIEWS-IN.
023900*   WN-TOTAL-REJECTED      Antal poster som inte klarade
024000*                          120-VALIDATE-REVIEW.
024100*   WN-TOTAL-PROCESSED     Antal poster faktiskt analyserade
024200*                          och skrivna till REVIEWS-OUT.
024300*   WN-VALID-COUNT         Antal poster i WR-VALID-REVIEWS-
024400*                          TABLE just nu.
024500*   WN-BATCH-CAP           Max antal poster per korning
024600*                          (fast 1000, se Change log 2001).
024700*   WN-REVIEW-IX           Loopindex i pass 2.
024800*   WN-REJECT-SAMPLE-COUNT Antal avvisade exempeltexter
024900*                          sparade sa langt (max 5).
025000*   WN-TEXT-LEN/WN-TEXT-MIN-LEN
025100*                          Faktisk resp. minsta tillatna
025200*                          langd pa fritextfaltet.
025300*   WR-TEXT-WORK/-TABLE    Teckenvy over fritextfaltet, se
025400*                          kommentaren dar den deklareras.
025500*   WN-FREEMIUM-CAP        Kundens manadsgrans i antal
025600*                          recensioner (fast 100).
025700*   WN-PROJECTED-USAGE     Beraknad manadsforbrukning om hela
025800*                          batchen godkanns.
025900*   WR-VALID-REVIEWS-TABLE Mellanlagring av godkanda poster
026000*                          mellan pass 1 och pass 2, se
026100*                          kommentaren dar den deklareras.
026200*
026300* REVIEW-TOTALS (copybok) haller de lopande summorna per
026400* sentimentklass som skrivs ut i sammanfattningsrapporten av
026500* review-report.cbl - denna paragraf uppdaterar dem men skriver
026600* dem aldrig sjalv, det gor rapportprogrammet.
026700*
026800* Z0900-error-wkstg (copybok) haller reject-loggpostens
026900* arbetsfalt (wc-log-text, wc-reject-sample-tabellen m.fl.) -
027000* delad med tanke pa att fler batchprogram i framtiden kan
027100* behova samma loggformat.
027200**************************************************************
027300* KANDA TESTFALL (drift- och underhallsminne, ej automatiserat)
027400*
027500*   1. Tom REVIEWS-IN (noll poster) - programmet ska ge
027600*      UPLOAD-STATUS-FAILED och skriva kontrollposten med
027700*      UPLOAD-TOTAL-REVIEWS = 0, inte GOBACK utan post.
027800*   2. En enda recension med fritext under WN-TEXT-MIN-LEN
027900*      tecken (efter avdrag for avslutande blanksteg) - ska
028000*      kasseras av 120-VALIDATE-REVIEW, ej stoppa batchen.
028100*   3. USER-IN saknas eller kan inte oppnas (USRFIL-FS <> '00')
028200*      - 210-CHECK-FREEMIUM-LIMIT ska da falla tillbaka pa
028300*      FREEMIUM-OK-SW = 'N' och avvisa hela batchen, aldrig
028400*      anta att gransen ar obegransad.
028500*   4. Gratisanvandare exakt pa gransen (USER-MONTHLY-USED +
028600*      WN-VALID-COUNT = WN-FREEMIUM-CAP) - ska GODKANNAS, bara
028700*      strikt storre an gransen underkanns (se COMPUTE i 210).
028800*   5. Fler an 1000 giltiga poster i indatafilen - WN-BATCH-CAP
028900*      ska stoppa vidare inlagring i WR-VALID-REVIEWS-TABLE men
029000*      lasningen av REVIEWS-IN fortsatter till EOF sa att
029100*      WN-TOTAL-READ blir korrekt aven om overskottsposterna
029200*      aldrig analyseras.
029300*   6. Sjatte avvisade posten i en batch - Z0900-LOG-REJECT ska
029400*      sluta spara nya exempeltexter efter fem stycken men
029500*      fortsatta rakna WN-TOTAL-REJECTED korrekt.
029600*   7. Recension med saknat betyg (REVIEW-IN-RATING-ALPHA =
029700*      SPACE) - ska godkannas med betyg satt till noll, inte
029800*      kasseras, se sista kontrollen i 120-VALIDATE-REVIEW.
029900*   8. Batch dar samtliga poster underkanns - WN-VALID-COUNT
030000*      forblir noll, 200-CHECK-BATCH-RESULT ska da sla in pa
030100*      grenen "inga giltiga recensioner" utan att nagonsin
030200*      anropa 210-CHECK-FREEMIUM-LIMIT.
030300*
030400* AVSLUTANDE ANMARKNINGAR
030500*
030600* Programmet later medvetet REVIEW-IN-RATING och REVIEW-IN-
030700* PLATFORM sla igenom med standardvarden (noll respektive
030800* 'unknown') i stallet for att kassera posten - dessa tva falt
030900* paverkar aldrig sentiment-scan eller keyword-scan, bara
031000* presentationen i review-report.cbl, och en avvisad kund-
031100* recension ar dyrare for verksamheten an ett tomt plattnamn.
031200*
031300* Ordningen mellan 210-CHECK-FREEMIUM-LIMIT och 220-PROCESS-
031400* ONE-REVIEW ar medveten: hela batchen provas mot gratisgransen
031500* FORE nagon enda post skrivs till REVIEWS-OUT, sa att en
031600* avvisad batch inte lamnar kvar en delvis skriven utdatafil
031700* som nasta steg i jobbstrommen (review-report.cbl) skulle
031800* kunna lasa av misstag.
031900*
032000* Se aven sentiment-scan.cbl och keyword-scan.cbl for de tva
032100* delprogrammens egna BILAGA- och AVSLUTANDE ANMARKNINGAR-
032200* avsnitt - denna fil dokumenterar bara sitt eget arbetslager.
032300**************************************************************

032400* PROCEDURE DIVISION - se banderollkommentaren ovanfor varje
032500* paragraf nedan for vad just den gor; 000-ANALYZE-REVIEWS ar
032600* ingangspunkten och den enda paragraf som JOB-styrningen anropar.
032700 PROCEDURE DIVISION.
032800
032900* 000-ANALYZE-REVIEWS ar hela batchens styrparagraf - initiera,
033000* las och validera hela indatafilen (pass 1), gor gratisniva-
033100* kontrollen och analysera de godkanda posterna (pass 2),
033200* skriv batchkontrollposten och stang alla filer.
033300 000-ANALYZE-REVIEWS.
033400     MOVE 'analyze-reviews.cbl' TO WC-MSG-SRCFILE
033500     PERFORM 100-INIT
033600     PERFORM 110-READ-AND-VALIDATE UNTIL END-OF-REVIEWS
033700                                      OR BATCH-CAP-REACHED
033800     PERFORM 200-CHECK-BATCH-RESULT
033900     PERFORM 290-WRITE-UPLOAD-CTL
034000     PERFORM Z0900-CLOSE-FILES
034100     STOP RUN
034200     .
034300**************************
034400
034500* 100-INIT nollstaller alla raknare och totaler, oppnar de fyra
034600* filerna och laser den forsta posten fran vardera av REVIEWS-IN
034700* och USER-IN (den forlasningsteknik som anvands har genom hela
034800* programmet - PERFORM ... UNTIL testar villkoret FORE varje
034900* varv, sa forsta posten maste redan ligga i bufferten).
035000 100-INIT.
035100     MOVE ZERO TO WN-TOTAL-READ WN-TOTAL-REJECTED
035200     MOVE ZERO TO WN-TOTAL-PROCESSED WN-VALID-COUNT
035300     MOVE ZERO TO REVW-TOT-POSITIVE REVW-TOT-NEGATIVE
035400     MOVE ZERO TO REVW-TOT-NEUTRAL  REVW-TOT-ANALYZED
035500     MOVE ZERO TO WN-REJECT-SAMPLE-COUNT W9-SPACE-CNT
035600     MOVE 'REVIEWS-IN' TO UPLOAD-FILENAME
035700     MOVE ZERO TO UPLOAD-TOTAL-REVIEWS UPLOAD-PROCESSED-REVIEWS
035800     SET UPLOAD-STATUS-PENDING TO TRUE
035900     OPEN INPUT  REVIEWS-IN
036000                 USER-IN
036100     OPEN OUTPUT REVIEWS-OUT
036200                 UPLOAD-CTL
036300     IF NOT REVWFIL-SUCCESSFUL
036400         DISPLAY 'ANALYZE-REVIEWS: KAN INTE OPPNA REVIEWS-IN, '
036500                 'STATUS ' REVWFIL-FS
036600                 UPON DRIFT-KONSOL
036700         SET END-OF-REVIEWS TO TRUE
036800     ELSE
036900         READ REVIEWS-IN
037000             AT END SET END-OF-REVIEWS TO TRUE
037100         END-READ
037200     END-IF
037300     IF NOT USRFIL-SUCCESSFUL
037400         DISPLAY 'ANALYZE-REVIEWS: KAN INTE OPPNA USER-IN, '
037500                 'STATUS ' USRFIL-FS
037600                 UPON DRIFT-KONSOL
037700     ELSE
037800         READ USER-IN
037900             AT END CONTINUE
038000         END-READ
038100     END-IF
038200     .
038300**************************
038400
038500* 110-READ-AND-VALIDATE styr forsta passet genom REVIEWS-IN.
038600* Varje post rakas, kontrolleras av 120-VALIDATE-REVIEW och,
038700* om den godkanns, kopieras dess falt in i WR-VALID-REVIEWS-TABLE
038800* for senare bearbetning i andra passet (220-PROCESS-ONE-REVIEW).
038900* Underkanda poster raknas i WN-TOTAL-REJECTED och loggas via
039000* Z0900-LOG-REJECT men stoppar aldrig kortningen - hela filen
039100* las igenom oavsett hur manga poster som kasseras.
039200 110-READ-AND-VALIDATE.
039300     ADD 1 TO WN-TOTAL-READ
039400     PERFORM 120-VALIDATE-REVIEW THRU 120-VALIDATE-REVIEW-EXIT
039500     IF VALID-REVIEW
039600         ADD 1 TO WN-VALID-COUNT
039700         MOVE REVIEW-IN-TEXT          TO
039800             WT-REVIEW-TEXT (WN-VALID-COUNT)
039900         MOVE REVIEW-IN-RATING        TO
040000             WT-REVIEW-RATING (WN-VALID-COUNT)
040100         MOVE REVIEW-IN-PLATFORM      TO
040200             WT-REVIEW-PLATFORM (WN-VALID-COUNT)
040300         MOVE REVIEW-IN-REVIEWER-NAME TO
040400             WT-REVIEW-REVIEWER-NAME (WN-VALID-COUNT)
040500         MOVE REVIEW-IN-DATE-WHOLE    TO
040600             WT-REVIEW-DATE (WN-VALID-COUNT)
040700         IF WN-VALID-COUNT >= WN-BATCH-CAP
040800             SET BATCH-CAP-REACHED TO TRUE
040900         END-IF
041000     ELSE
041100         ADD 1 TO WN-TOTAL-REJECTED
041200         PERFORM Z0900-LOG-REJECT THRU Z0900-LOG-REJECT-EXIT
041300     END-IF
041400     READ REVIEWS-IN
041500         AT END SET END-OF-REVIEWS TO TRUE
041600     END-READ
041700     .
041800**************************
041900
042000* 120-VALIDATE-REVIEW provar tva regler mot den inlasta posten:
042100* (1) recensionstexten maste, efter bortrakning av avslutande
042200*     blanksteg via 121-BACK-SCAN-TEXT, vara minst WN-TEXT-MIN-LEN
042300*     tecken lang - kortare texter ger for lite underlag at
042400*     sentiment-scan for att lamna en tillforlitlig klassning;
042500* (2) saknat betyg fylls med noll och saknad plattform fylls med
042600*     'unknown' i stallet for att kasseras, eftersom dessa tva
042700*     falt inte paverkar sjalva sentimentanalysen.
042800 120-VALIDATE-REVIEW.
042900     SET VALID-REVIEW TO TRUE
043000     MOVE ZERO TO W9-SPACE-CNT
043100     MOVE REVIEW-IN-TEXT TO WC-TEXT-CHARS
043200     MOVE 200 TO WN-TEXT-LEN
043300     PERFORM 121-BACK-SCAN-TEXT
043400             UNTIL WN-TEXT-LEN = ZERO
043500                OR WC-TEXT-CHAR (WN-TEXT-LEN) NOT = SPACE
043600     IF WN-TEXT-LEN < WN-TEXT-MIN-LEN
043700         MOVE 'N' TO VALID-REVIEW-SW
043800         GO TO 120-VALIDATE-REVIEW-EXIT
043900     END-IF
044000     IF REVIEW-IN-RATING-ALPHA = SPACE
044100         MOVE ZERO TO REVIEW-IN-RATING
044200     END-IF
044300     IF REVIEW-IN-PLATFORM = SPACES
044400         MOVE 'unknown             ' TO REVIEW-IN-PLATFORM
044500     END-IF
044600     .
044700 120-VALIDATE-REVIEW-EXIT.
044800     EXIT
044900     .
045000**************************
045100
045200* 121-BACK-SCAN-TEXT gar bakat ett tecken i taget fran position
045300* 200 i recensionstexten och rakar antalet blanksteg i
045400* W9-SPACE-CNT, sa att WN-TEXT-LEN till sist innehaller den
045500* verkliga langden utan avslutande fyllnadsblanksteg fran
045600* REVIEW-IN-TEXT.
045700 121-BACK-SCAN-TEXT.
045800     SUBTRACT 1 FROM WN-TEXT-LEN
045900     ADD 1 TO W9-SPACE-CNT
046000     .
046100**************************
046200
046300* 200-CHECK-BATCH-RESULT satter kontrollpostens overgripande
046400* status. En tom batch (inga godkanda recensioner) och en batch
046500* som overskrider gratisanvandarens manadskvot (210-CHECK-
046600* FREEMIUM-LIMIT) markeras bagge som UPLOAD-STATUS-FAILED och
046700* bearbetar inte en enda recension - andra passet (220-PROCESS-
046800* ONE-REVIEW) kors bara nar batchen passerar bada kontrollerna.
046900 200-CHECK-BATCH-RESULT.
047000     MOVE WN-TOTAL-READ TO UPLOAD-TOTAL-REVIEWS
047100     IF WN-VALID-COUNT = ZERO
047200         SET UPLOAD-STATUS-FAILED TO TRUE
047300         MOVE ZERO TO UPLOAD-PROCESSED-REVIEWS
047400         DISPLAY 'ANALYZE-REVIEWS: INGA GILTIGA RECENSIONER '
047500                 'I BATCHEN'
047600                 UPON DRIFT-KONSOL
047700     ELSE
047800         PERFORM 210-CHECK-FREEMIUM-LIMIT
047900         IF FREEMIUM-OK
048000             SET UPLOAD-STATUS-PROCESSING TO TRUE
048100             PERFORM 220-PROCESS-ONE-REVIEW
048200                 VARYING WN-REVIEW-IX FROM 1 BY 1
048300                 UNTIL WN-REVIEW-IX > WN-VALID-COUNT
048400             MOVE WN-TOTAL-PROCESSED TO UPLOAD-PROCESSED-REVIEWS
048500             IF WN-TOTAL-PROCESSED > ZERO
048600                 SET UPLOAD-STATUS-COMPLETED TO TRUE
048700             ELSE
048800                 SET UPLOAD-STATUS-FAILED TO TRUE
048900             END-IF
049000         ELSE
049100             SET UPLOAD-STATUS-FAILED TO TRUE
049200             MOVE ZERO TO UPLOAD-PROCESSED-REVIEWS
049300             DISPLAY 'ANALYZE-REVIEWS: GRATISGRANS '
049400                     'OVERSKRIDEN, HELA BATCHEN AVVISAD'
049500                     UPON DRIFT-KONSOL
049600         END-IF
049700     END-IF
049800     .
049900**************************
050000
050100* 210-CHECK-FREEMIUM-LIMIT slar upp anvandarens plan i USER-IN-
050200* posten (redan inlast av 100-INIT). Ar anvandaren pa gratisplan
050300* beraknas den projicerade manadsanvandningen (redan forbrukat
050400* plus denna batchs giltiga antal); overstiger den taket
050500* WN-FREEMIUM-CAP underkanns hela batchen. Kunde USER-IN inte
050600* las in over huvud taget (USRFIL-SUCCESSFUL = falskt) underkanns
050700* batchen ocksa, eftersom planuppgiften da inte kan lita pa.
050800 210-CHECK-FREEMIUM-LIMIT.
050900     SET FREEMIUM-OK TO TRUE
051000     IF USRFIL-SUCCESSFUL AND USER-PLAN-IS-FREE
051100         COMPUTE WN-PROJECTED-USAGE =
051200                 USER-MONTHLY-USED + WN-VALID-COUNT
051300         IF WN-PROJECTED-USAGE > WN-FREEMIUM-CAP
051400             MOVE 'N' TO FREEMIUM-OK-SW
051500         END-IF
051600     END-IF
051700     IF NOT USRFIL-SUCCESSFUL
051800         MOVE 'N' TO FREEMIUM-OK-SW
051900     END-IF
052000     .
052100**************************
052200
052300* 220-PROCESS-ONE-REVIEW ar andra passets arbetsparagraf. Den
052400* flyttar en giltig recension ur tabellen till utdataposten,
052500* anropar de tva undermodulerna sentiment-scan (satter sentiment,
052600* po'ang och konfidens) och keyword-scan (satter nyckelord),
052700* skriver REVIEW-OUT och uppdaterar batchens tre lopande
052800* totalsummor (positiv/negativ/neutral) i REVIEW-TOTALS-omradet.
052900 220-PROCESS-ONE-REVIEW.
053000     MOVE WT-REVIEW-TEXT (WN-REVIEW-IX)          TO
053100         REVIEW-OUT-TEXT
053200     MOVE WT-REVIEW-RATING (WN-REVIEW-IX)        TO
053300         REVIEW-OUT-RATING
053400     MOVE WT-REVIEW-PLATFORM (WN-REVIEW-IX)      TO
053500         REVIEW-OUT-PLATFORM
053600     MOVE WT-REVIEW-REVIEWER-NAME (WN-REVIEW-IX) TO
053700         REVIEW-OUT-REVIEWER-NAME
053800     MOVE WT-REVIEW-DATE (WN-REVIEW-IX)          TO
053900         REVIEW-OUT-REVIEW-DATE
054000
054100     CALL 'sentiment-scan' USING REVIEW-OUT-TEXT
054200                                 REVIEW-OUT-SENTIMENT
054300                                 REVIEW-OUT-SENTIMENT-SCORE
054400                                 REVIEW-OUT-CONFIDENCE
054500
054600     CALL 'keyword-scan'   USING REVIEW-OUT-TEXT
054700                                 REVIEW-OUT-KEYWORDS
054800
054900     WRITE REVIEW-OUT
055000     ADD 1 TO WN-TOTAL-PROCESSED
055100     ADD 1 TO REVW-TOT-ANALYZED
055200     EVALUATE TRUE
055300         WHEN REVIEW-OUT-IS-POSITIVE
055400             ADD 1 TO REVW-TOT-POSITIVE
055500         WHEN REVIEW-OUT-IS-NEGATIVE
055600             ADD 1 TO REVW-TOT-NEGATIVE
055700         WHEN OTHER
055800             ADD 1 TO REVW-TOT-NEUTRAL
055900     END-EVALUATE
056000     .
056100**************************
056200
056300* 290-WRITE-UPLOAD-CTL skriver den enda kontrollposten till
056400* UPLOAD-CTL - status, lasta/godkanda/bearbetade antal - och
056500* anropas en enda gang per batchkorning, efter att bade pass 1
056600* och (i forekommande fall) pass 2 har avslutats.
056700 290-WRITE-UPLOAD-CTL.
056800     WRITE UPLOAD-REC
056900     .
057000**************************
057100
057200* Z0900-LOG-REJECT builds the pipe-delimited reject message
057300* (reject sequence number / felfalt / paragraf / kallfil) into
057400* wc-log-text and displays it, and keeps the first five rejected
057500* review texts as troubleshooting samples for the operator.
057600 Z0900-LOG-REJECT.
057700     MOVE WN-TOTAL-REJECTED        TO wn-msg-rejcode
057800     MOVE 'REVIEW-IN-TEXT'         TO wc-msg-fld
057900     MOVE '110-READ-AND-VALIDATE'  TO wc-msg-para
058000     MOVE wr-review-reject-message TO wc-log-text
058100     DISPLAY wc-log-text ' - ' WN-TEXT-LEN ' TECKEN, '
058200             W9-SPACE-CNT ' BLANKA I SLUTET'
058300             UPON DRIFT-KONSOL
058400     IF WN-REJECT-SAMPLE-COUNT < 5
058500         ADD 1 TO WN-REJECT-SAMPLE-COUNT
058600         SET wx-reject-ix TO WN-REJECT-SAMPLE-COUNT
058700         MOVE REVIEW-IN-TEXT (1:wn-reject-sample-len)
058800             TO wc-reject-sample (wx-reject-ix)
058900     END-IF
059000     .
059100* Z0900-LOG-REJECT-EXIT ar den vanliga tomma utgangspunkten for
059200* PERFORM ... THRU ...-EXIT-satsen i 110-READ-AND-VALIDATE.
059300 Z0900-LOG-REJECT-EXIT.
059400     EXIT
059500     .
059600**************************

059700* Z0900-CLOSE-FILES stanger samtliga fyra filer i programmet
059800* och kors alltid en gang, sist av allt, oavsett batchens utfall.
059900 Z0900-CLOSE-FILES.
060000     CLOSE REVIEWS-IN
060100           USER-IN
060200           REVIEWS-OUT
060300           UPLOAD-CTL
060400     .
060500**************************
060600* Slut pa PROCEDURE DIVISION.
