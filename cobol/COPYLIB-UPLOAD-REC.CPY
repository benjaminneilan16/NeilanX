000100*
000200*  Batchkontroll-post (UPLOAD-CTL).  Skrivs en gang
000300*  per korning, statusfalt for uppfoljning.
000400*  Put this file in the /COPYLIB directory.
000500*
000600 01  UPLOAD-REC.
000700     03 UPLOAD-FILENAME             PIC X(40).
000800     03 UPLOAD-TOTAL-REVIEWS        PIC 9(05).
000900     03 UPLOAD-PROCESSED-REVIEWS    PIC 9(05).
001000     03 UPLOAD-STATUS               PIC X(10).
001100         88 UPLOAD-STATUS-PENDING       VALUE 'pending'.
001200         88 UPLOAD-STATUS-PROCESSING    VALUE 'processing'.
001300         88 UPLOAD-STATUS-COMPLETED     VALUE 'completed'.
001400         88 UPLOAD-STATUS-FAILED        VALUE 'failed'.
001500     03 FILLER                      PIC X(01) VALUE SPACE.
