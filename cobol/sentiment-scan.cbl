000100**************************************************************
000200 IDENTIFICATION DIVISION.
000300**************************************************************
000400* PROGRAM-ID   sentiment-scan
000500* AUTHOR       Sergejs S. - forsta versionen skrevs som en enkel
000600*              nyckelordslista, se Change log nedan for hur den
000700*              vaxt till en lexikonbaserad regelmotor.
000800* INSTALLATION PBS DATA AB, Malmo - batchavdelningen.
000900**************************************************************
001000 PROGRAM-ID. sentiment-scan.
001100 AUTHOR. SERGEJS S.
001200 INSTALLATION. PBS DATA AB.
001300 DATE-WRITTEN. 1989-11-02.
001400 DATE-COMPILED.
001500 SECURITY. INTERNT BRUK - EJ FOR EXTERN DISTRIBUTION.
001600**************************************************************
001700* Purpose: Sentimentmotor for kundrecensioner.  Stadar och
001800*          delar upp fritexten, letar upp positiva/negativa
001900*          ord i lexikonet, vager in negations- och
002000*          forstarkarord, och lamnar tillbaka klassificering,
002100*          po�ng och konfidens till anropande program.
002200*
002300*          Delprogrammet ager ingen fil och oppnar ingenting -
002400*          det tar emot en recensionstext via LINKAGE, kor sina
002500*          fyra steg (stada, dela upp, po�ngsatta, klassificera)
002600*          och lamnar tre resultatfalt tillbaka till den som
002700*          ropade (normalt analyze-reviews, en gang per post).
002800*
002900*          De fyra stegen, i ordning:
003000*            1. A0100-preprocess   - gemener, skrap bort
003100*               skiljetecken, collapsa blanktecken, trimma.
003200*            2. B0100-tokenize     - dela upp i enskilda ord.
003300*            3. C0100-score-tokens - po�ngsatt varje ord mot
003400*               lexikonet, med hansyn till negation och
003500*               forstarkning fran de tva foregaende orden.
003600*            4. D0100-classify     - normera po�ngen, berakna
003700*               konfidens, satt sentimentkod efter troskel.
003800*
003900*          Steg 2-4 hoppas over helt for tom eller mycket kort
004000*          text (se 000-sentiment-scan) - da racker det inte
004100*          att tokenisera for att fa ett meningsfullt utslag.
004200*
004300* Change log:
004400* 1989-11-02 SS  Forsta version - enkel nyckelordslista med
004500*                cirka 20 klagomalsfraser, inget viktat po�ng.
004600* 1991-06-14 BK  Utokad ordlista efter klagomal fran
004700*                kundtjanst att for manga fall missades.
004800* 1994-02-09 SS  Lade till negationskontroll (ordet "inte"
004900*                fore ett positivt ord vander utfallet).
005000* 1998-11-20 BK  AR2000: rensade gamla tvasiffriga arskoder
005100*                ur testdata, ingen paverkan pa logiken.
005200* 1999-05-03 SS  AR2000-regressionstest klart.
005300* 2003-08-12 PB  Lade till engelska ord i lexikonet - allt
005400*                fler recensioner kommer fran utlandska
005500*                kunder via webbutiken.
005600* 2009-01-30 SS  Lade till forstarkarord med viktningstal
005700*                ("mycket bra" vager tyngre an "bra").
005800* 2015-09-09 SS  Byggdes om till fristaende delprogram, ropas
005900*                nu via CALL fran analyze-reviews per post,
006000*                lexikonet flyttat till egen copybok LEXICON.
006100* 2018-04-25 BK  Rattade konfidensberakningen - anvande fel
006200*                namnare vid tomma/korta recensioner.
006300* 2022-11-03 PB  Infort fasta returvarden for tom/kort text
006400*                och for text utan traff i lexikonet.
006500* 2023-06-19 PB  Kunden i Goteborg klagade pa att recensioner
006600*                pa under tre tecken (t.ex. bara ett utrops-
006700*                tecken) fick samma konfidens som helt tomma
006800*                recensioner - skilde ut fallen, se 000-
006900*                sentiment-scan.
007000* 2024-01-15 SS  Smarre stadning i C0200/C0300 - bytte ett par
007100*                dubblettrader mot gemensamma underparagrafer
007200*                (C0210/C0310) sa negations- och forstarkar-
007300*                sokningen delar samma mall.
007400* 2025-03-21 BK  Oversyn infor flytt till ny hardvara - inga
007500*                logiska andringar, bara kontrollerat att
007600*                COMP/COMP-3-falten fortfarande racker till
007700*                efter kompilatorbytet.
007800* 2026-02-11 SS  Kodgranskning infor arsrevision - tog bort ett
007900*                testlage och SPECIAL-NAMES-blocket, ingetdera
008000*                anvandes av delprogrammet.
008100* 2026-05-04 SS  Aterinfort SPECIAL-NAMES, denna gangen med
008200*                teckenklassen fran keyword-scan - skrap-
008300*                tecken (skiljetecken m.m.) stryks nu ur
008400*                recensionstexten fore tokeniseringen, precis
008500*                som nyckelordsplockaren redan gjorde.  Utan
008600*                detta rakandes t.ex. "bra." som ett eget ord
008700*                och missade traff mot lexikonets "bra".
008800*
008900* Ovriga noteringar ur felsokningsloggen, samlade har for att
009000* de aldrig fick en egen datumrad i huvudloggen ovan:
009100*   - Motorn kraver ingen kontakt med nagon fil eller databas.
009200*     All indata kommer via LINKAGE, all utdata likasa - detta
009300*     ar medvetet, sa att samma delprogram kan ateranvandas av
009400*     framtida batchjobb utan att FD-satserna behover andras.
009500*   - Po�ngskalan 0-1 och konfidensskalan 0-1 ar fasta sedan
009600*     1989 och far INTE andras utan att aven rapportrutinens
009700*     troskelvarden (WN-POS-PCT/WN-NEG-PCT i review-report.cbl)
009800*     granskas om - annars glider rekommendationstexterna.
009900*   - Lexikonets ordlistor byggs och underhalls for hand i
010000*     COPYLIB-LEXICON.CPY; det finns inget verktyg i detta
010100*     system for att lagga till ord automatiskt.
010200**************************************************************
010300 ENVIRONMENT DIVISION.
010400 CONFIGURATION SECTION.
010500* VALID-TEXT-CHAR ar samma teckenklass som keyword-scan.cbl
010600* anvander for att stada bort skiljetecken - halls i synk med
010700* den filen for hand, de tva delprogrammen delar ingen copybok
010800* for SPECIAL-NAMES.
010900 SPECIAL-NAMES.
011000     CLASS VALID-TEXT-CHAR IS 'a' THRU 'z' 'å' 'ä' 'ö'
011100                               '0' THRU '9'.

011200 DATA DIVISION.
011300 WORKING-STORAGE SECTION.

011400* Lexikonets ordlistor (positiva/negativa ord, negationsord,
011500* forstarkare med viktningstal) - se copyboken for antal
011600* poster i varje tabell, de siffrorna styr de fasta OCCURS-
011700* granserna som anvands lite langre ner i PERFORM ... VARYING.
011800*
011900* OBS vid utokning av nagon av listorna i copyboken: de fasta
012000* granstalen 68/64/14/16 som star hardkodade i C0400/C0500/
012100* C0210/C0310 nedan maste andras i samma ombytning, annars
012200* missas de sist tillagda orden helt tyst - kompilatorn varnar
012300* inte for detta eftersom OCCURS-tabellens storlek och sok-
012400* grannsen inte hanger ihop pa nagot satt som COBOL kontrollerar
012500* automatiskt.
012600 COPY LEXICON.

012700* WC-RAW-TEXT is the lower-cased copy of the incoming review;
012800* WC-CLEAN-TEXT is the same text with leading space stripped
012900* and internal runs of spaces collapsed to one - it is what
013000* gets tokenised below.  Both are viewed char-by-char via
013100* REDEFINES so we can walk them without any SEARCH/intrinsic.
013200 01  WC-RAW-TEXT                  PIC X(200).
013300 01  WC-RAW-TEXT-TABLE REDEFINES WC-RAW-TEXT.
013400     05  WC-RAW-CHAR OCCURS 200 TIMES PIC X(01).

013500* WC-CLEAN-TEXT ar resultatet av bade skrapstadningen och
013600* blankradscollapsen - det ar denna tabell B0100-tokenize
013700* delar upp i ord.
013800 01  WC-CLEAN-TEXT                PIC X(200).
013900 01  WC-CLEAN-TEXT-TABLE REDEFINES WC-CLEAN-TEXT.
014000     05  WC-CLEAN-CHAR OCCURS 200 TIMES PIC X(01).

014100* Nedanstaende ar alla fristaende skalarer - raknare, index
014200* och vaxlar som inte hor till nagon post - och deklareras
014300* darfor pa niva 77 enligt husets standard for sadana falt.
014400* PREV-WAS-SPACE-SW haller reda pa om foregaende tecken i
014500* A0120-COLLAPSE-ONE-CHAR var ett blanktecken, sa att flera
014600* blanka i rad kan collapsas till ett.
014700 77  PREV-WAS-SPACE-SW            PIC X VALUE 'Y'.
014800     88  PREV-WAS-SPACE               VALUE 'Y'.

014900* WN-SRC-IX/WN-DST-IX ar lasa- respektive skrivindex i
015000* stadningsslingan; WN-CLEAN-LEN ar den stadade textens
015100* faktiska langd efter att trailing-blanka trimmats bort.
015200 77  WN-SRC-IX                    PIC S9(4) COMP VALUE ZERO.
015300 77  WN-DST-IX                    PIC S9(4) COMP VALUE ZERO.
015400 77  WN-CLEAN-LEN                 PIC S9(4) COMP VALUE ZERO.

015500 01  WT-TOKENS.
015600     05  WT-TOKEN OCCURS 100 TIMES PIC X(20).
015700* WN-TOKEN-COUNT - antal ord som faktiskt lagts i WT-TOKENS,
015800* max 100 ord per recension racker gott och val for ett
015900* 200-teckens fritextfalt.
016000 77  WN-TOKEN-COUNT               PIC S9(4) COMP VALUE ZERO.

016100 01  WC-CUR-TOKEN                 PIC X(20) VALUE SPACES.
016200 01  WC-CUR-TOKEN-TABLE REDEFINES WC-CUR-TOKEN.
016300     05  WC-CUR-TOKEN-CHAR OCCURS 20 TIMES PIC X(01).
016400* WN-CUR-TOKEN-LEN - langden pa det ord som just nu byggs upp
016500* tecken for tecken i B0110-TOKENIZE-ONE-CHAR.
016600 77  WN-CUR-TOKEN-LEN             PIC S9(4) COMP VALUE ZERO.

016700* WN-TOKEN-IX loper over hela ordlistan i C0100-score-tokens;
016800* WN-NEG-CHECK-IX pekar pa foregaende ord/ord-fore-det, dvs
016900* det ord en eventuell negation eller forstarkare stod i;
017000* WN-FOUND-IX ar sokindex mot lexikonets olika ordtabeller.
017100 77  WN-TOKEN-IX                  PIC S9(4) COMP VALUE ZERO.
017200 77  WN-NEG-CHECK-IX              PIC S9(4) COMP VALUE ZERO.
017300 77  WN-FOUND-IX                  PIC S9(4) COMP VALUE ZERO.

017400* WC-FOUND-SW anvands av alla tabellsokningar nedan (negation,
017500* forstarkare, positiva/negativa ord) som en gemensam trafflagg;
017600* WC-IS-NEGATED-SW satts av C0200-CHECK-NEGATION for det ord
017700* som just po�ngsatts.
017800 77  WC-FOUND-SW                  PIC X VALUE 'N'.
017900     88  WORD-FOUND                   VALUE 'Y'.
018000 77  WC-IS-NEGATED-SW             PIC X VALUE 'N'.
018100     88  TOKEN-IS-NEGATED             VALUE 'Y'.

018200* WN-INTENSITY - forstarkarens viktningstal (1.00 om inget
018300* forstarkarord hittades); WN-POSITIVE-ACCUM/WN-NEGATIVE-ACCUM
018400* ar de viktade summorna som D0100-classify sedan gor kvoten
018500* pa; WN-SENTIMENT-WORD-COUNT ar antalet ord som gav utslag,
018600* anvands bade som namnare i konfidensberakningen och som
018700* test mot "inget traff alls".
018800 77  WN-INTENSITY                 PIC S9(1)V9(2) COMP-3
018900                                                  VALUE 1.
019000 77  WN-POSITIVE-ACCUM            PIC S9(3)V9(4) COMP-3
019100                                                  VALUE ZERO.
019200 77  WN-NEGATIVE-ACCUM            PIC S9(3)V9(4) COMP-3
019300                                                  VALUE ZERO.
019400 77  WN-SENTIMENT-WORD-COUNT      PIC S9(4) COMP VALUE ZERO.

019500**************************************************************
019600* BILAGA - FALTFORTECKNING (arbetslager, i deklarationsordning)
019700*
019800* Denna forteckning fors for hand av underhallsprogrammerarna
019900* och ska hallas aktuell nar falt laggs till eller tas bort -
020000* den ar tankt som en snabbreferens for den som andrar i
020100* paragraferna nedan utan att vilja lasa hela deklarationen.
020200*
020300*   WC-RAW-TEXT/-TABLE     Recensionstext, gemener, ostadad.
020400*   WC-CLEAN-TEXT/-TABLE   Samma text, skrapstadad, en blank
020500*                          mellan varje ord, hoger-trimmad.
020600*   PREV-WAS-SPACE-SW      Vaxel: forra tecknet i collapsen
020700*                          var ett blanktecken (Y/N).
020800*   WN-SRC-IX              Lasindex i stadnings-/tokenslingan.
020900*   WN-DST-IX              Skrivindex i collapsslingan.
021000*   WN-CLEAN-LEN           Langd pa stadad text efter trim.
021100*   WT-TOKENS/WT-TOKEN     Ordtabell, max 100 ord a 20 tecken.
021200*   WN-TOKEN-COUNT         Antal ord faktiskt lagrade.
021300*   WC-CUR-TOKEN/-TABLE    Ordet som byggs upp just nu.
021400*   WN-CUR-TOKEN-LEN       Langd pa ordet som byggs upp.
021500*   WN-TOKEN-IX            Loopindex over hela ordlistan.
021600*   WN-NEG-CHECK-IX        Index mot ett tidigare ord vid
021700*                          negations-/forstarkarkontroll.
021800*   WN-FOUND-IX            Sokindex mot lexikontabellerna.
021900*   WC-FOUND-SW            Gemensam trafflagg for alla sok.
022000*   WC-IS-NEGATED-SW       Ar det aktuella ordet negerat.
022100*   WN-INTENSITY           Forstarkarens viktningstal.
022200*   WN-POSITIVE-ACCUM      Viktad summa av positiva utslag.
022300*   WN-NEGATIVE-ACCUM      Viktad summa av negativa utslag.
022400*   WN-SENTIMENT-WORD-COUNT
022500*                          Antal ord som gav nagot utslag.
022600*
022700* Lexikonets tabeller (se COPYLIB-LEXICON.CPY) har foljande
022800* fasta storlekar, vilka ater speglas i OCCURS-granserna pa
022900* VARYING-satserna i C0210/C0310/C0400/C0500 nedan:
023000*   LEX-POS-WORD          68 poster (positiva ord).
023100*   LEX-NEG-WORD          64 poster (negativa ord).
023200*   LEX-NEGATION-WORD     14 poster (negationsord).
023300*   LEX-INTENSIFIER-WORD  16 poster (forstarkarord+viktning).
023400**************************************************************

023500* LINKAGE SECTION - de fyra parametrarna analyze-reviews skickar
023600* in/far tillbaka via CALL 'sentiment-scan' USING ... , i samma
023700* ordning som anropet i 220-PROCESS-ONE-REVIEW.
023800*
023900*   lc-review-text       IN  - recensionstexten, redan
024000*                              hoger-fylld/trunkerad till 200
024100*                              tecken av det anropande
024200*                              programmet innan CALL.
024300*   lc-sentiment         UT  - 'POSITIVE', 'NEGATIVE' eller
024400*                              'NEUTRAL ' (mellanslag efter
024500*                              for att fylla ut till 8 tecken).
024600*   lc-sentiment-score   UT  - po�ng 0,0000-1,0000, hogre ar
024700*                              mer positivt.
024800*   lc-confidence        UT  - konfidens 0,0000-1,0000, se
024900*                              anmarkningen i slutet av filen
025000*                              for vad matt egentligen betyder.
025100 LINKAGE SECTION.
025200 01  lc-review-text               PIC X(200).
025300 01  lc-sentiment                 PIC X(08).
025400 01  lc-sentiment-score           PIC 9V9(04).
025500 01  lc-confidence                PIC 9V9(04).

025600 PROCEDURE DIVISION USING lc-review-text
025700                           lc-sentiment
025800                           lc-sentiment-score
025900                           lc-confidence.

026000**************************************************************
026100* KANDA TESTFALL - sparade har som minnesstod, INTE som ett
026200* automatiskt testlage (detta delprogram har inget sadant,
026300* se Change log 2026-02-11).  Vid andring i po�ngsattningen,
026400* kontrollera gama med dessa fraser manuellt mot rapporten:
026500*   "mycket bra vara"      - forstarkt positivt utslag.
026600*   "inte bra"             - negerat positivt -> negativt.
026700*   "inte daligt alls"     - dubbelt negerat/forstarkt ord.
026800*   ""  (tom strang)       - fast NEUTRAL, konfidens 0.
026900*   "ok"                   - kort text (<3 tecken), fast
027000*                            NEUTRAL, konfidens .1000.
027100*   text utan lexikonord   - NEUTRAL, konfidens .2000 (se
027200*                            D0100-classify).
027300**************************************************************

027400* 000-sentiment-scan ar hela motorns styrparagraf: stada text,
027500* och om det efter stadning inte finns nagot eller nastan
027600* inget kvar att analysera - lamna ett fast neutralt resultat
027700* direkt utan att kora tokenisering/po�ngsattning i onodan.
027800* Ar texten lang nog gors de tre riktiga stegen i foljd:
027900* tokenisera, po�ngsatta varje ord, klassificera helheten.
028000 000-sentiment-scan.
028100     PERFORM A0100-preprocess
028200     IF WN-CLEAN-LEN = ZERO
028300         MOVE 'NEUTRAL ' TO lc-sentiment
028400         MOVE .5000      TO lc-sentiment-score
028500         MOVE .0000      TO lc-confidence
028600     ELSE
028700         IF WN-CLEAN-LEN < 3
028800             MOVE 'NEUTRAL ' TO lc-sentiment
028900             MOVE .5000      TO lc-sentiment-score
029000             MOVE .1000      TO lc-confidence
029100         ELSE
029200             PERFORM B0100-tokenize
029300             PERFORM C0100-score-tokens
029400             PERFORM D0100-classify
029500         END-IF
029600     END-IF
029700     EXIT PROGRAM
029800     .
029900**************************
030000* A0100-preprocess - gor texten redo att tokeniseras: gemener,
030100* skrapa bort skiljetecken (via VALID-TEXT-CHAR), hoppa over
030200* inledande blanktecken, collapsa flera blanka till ett, och
030300* trimma bort trailing-blanka sa att WN-CLEAN-LEN blir den
030400* faktiska ordtextens langd.
030500 A0100-preprocess.
030600     MOVE lc-review-text TO WC-RAW-TEXT
030700     INSPECT WC-RAW-TEXT CONVERTING
030800         'ABCDEFGHIJKLMNOPQRSTUVWXYZÅÄÖÉ'
030900         TO
031000         'abcdefghijklmnopqrstuvwxyzåäöé'
031100     PERFORM A0105-SCRUB-ONE-CHAR
031200             VARYING WN-SRC-IX FROM 1 BY 1
031300             UNTIL WN-SRC-IX > 200
031400     MOVE 1 TO WN-SRC-IX
031500     PERFORM A0110-SKIP-LEADING-SPACE
031600             UNTIL WN-SRC-IX > 200
031700                OR WC-RAW-CHAR (WN-SRC-IX) NOT = SPACE
031800     MOVE SPACES TO WC-CLEAN-TEXT
031900     MOVE ZERO   TO WN-DST-IX
032000     MOVE 'Y'    TO PREV-WAS-SPACE-SW
032100     PERFORM A0120-COLLAPSE-ONE-CHAR
032200             VARYING WN-SRC-IX FROM WN-SRC-IX BY 1
032300             UNTIL WN-SRC-IX > 200
032400     MOVE WN-DST-IX TO WN-CLEAN-LEN
032500     PERFORM A0130-TRIM-TRAILING-SPACE
032600             UNTIL WN-CLEAN-LEN = ZERO
032700                OR WC-CLEAN-CHAR (WN-CLEAN-LEN) NOT = SPACE
032800     .
032900**************************

033000* A0105-SCRUB-ONE-CHAR byter varje tecken som varken ar blankt
033100* eller ett giltigt bokstavs-/siffertecken mot ett blanktecken,
033200* sa att t.ex. "bra!" och "bra," tokeniseras som "bra" precis
033300* som keyword-scan redan gor for nyckelordsplockningen.
033400 A0105-SCRUB-ONE-CHAR.
033500     IF WC-RAW-CHAR (WN-SRC-IX) NOT = SPACE
033600        AND WC-RAW-CHAR (WN-SRC-IX) IS NOT VALID-TEXT-CHAR
033700         MOVE SPACE TO WC-RAW-CHAR (WN-SRC-IX)
033800     END-IF
033900     .

034000* A0110-SKIP-LEADING-SPACE flyttar lasindex forbi eventuella
034100* blanktecken i borjan av recensionen, sa att stycket alltid
034200* borjar pa ett riktigt tecken (eller pa index 201 om texten
034300* ar helt blank).
034400 A0110-SKIP-LEADING-SPACE.
034500     ADD 1 TO WN-SRC-IX
034600     .

034700* A0120-COLLAPSE-ONE-CHAR kopierar ett tecken fran WC-RAW-CHAR
034800* till WC-CLEAN-CHAR, men skriver aldrig tva blanka i foljd -
034900* PREV-WAS-SPACE-SW styr det.
035000 A0120-COLLAPSE-ONE-CHAR.
035100     IF WC-RAW-CHAR (WN-SRC-IX) = SPACE
035200         IF NOT PREV-WAS-SPACE
035300             ADD 1 TO WN-DST-IX
035400             MOVE SPACE TO WC-CLEAN-CHAR (WN-DST-IX)
035500         END-IF
035600         SET PREV-WAS-SPACE TO TRUE
035700     ELSE
035800         ADD 1 TO WN-DST-IX
035900         MOVE WC-RAW-CHAR (WN-SRC-IX)
036000             TO WC-CLEAN-CHAR (WN-DST-IX)
036100         MOVE 'N' TO PREV-WAS-SPACE-SW
036200     END-IF
036300     .

036400* A0130-TRIM-TRAILING-SPACE backar WN-CLEAN-LEN forbi ett
036500* eventuellt trailing-blanktecken som blev kvar efter collapsen
036600* (t.ex. om recensionen sjalv slutade pa ett skiljetecken som
036700* A0105 gjorde om till ett blanktecken).
036800 A0130-TRIM-TRAILING-SPACE.
036900     SUBTRACT 1 FROM WN-CLEAN-LEN
037000     .
037100**************************

037200* B0100-tokenize delar upp den stadade texten i enskilda ord
037300* (max 20 tecken/ord, max 100 ord) genom att lasa ett tecken
037400* i taget och bryta ordet vid varje blanktecken.
037500*
037600* Ord langre an 20 tecken kortas tyst av (se B0110), och om
037700* fler an 100 ord skulle forekomma i en recension kastas
037800* overskottet ocksa tyst (se B0120) - ingendera situationen har
037900* intraffat i praktiken sedan 200-teckensgransen pa falt
038000* REVIEW-IN-TEXT sattes, men koden skyddar sig anda mot att
038100* skriva utanfor tabellernas OCCURS-granser.
038200 B0100-tokenize.
038300     MOVE ZERO TO WN-TOKEN-COUNT WN-CUR-TOKEN-LEN
038400     MOVE SPACES TO WC-CUR-TOKEN
038500     PERFORM B0110-TOKENIZE-ONE-CHAR
038600             VARYING WN-SRC-IX FROM 1 BY 1
038700             UNTIL WN-SRC-IX > WN-CLEAN-LEN
038800     PERFORM B0120-STORE-CURRENT-TOKEN
038900     .
039000**************************

039100* B0110-TOKENIZE-ONE-CHAR provar ett tecken: ar det ett
039200* blanktecken avslutas det pagaende ordet (B0120), annars
039300* byggs ordet ut med ytterligare ett tecken sa lange det ryms.
039400 B0110-TOKENIZE-ONE-CHAR.
039500     IF WC-CLEAN-CHAR (WN-SRC-IX) = SPACE
039600         PERFORM B0120-STORE-CURRENT-TOKEN
039700     ELSE
039800         IF WN-CUR-TOKEN-LEN < 20
039900             ADD 1 TO WN-CUR-TOKEN-LEN
040000             MOVE WC-CLEAN-CHAR (WN-SRC-IX)
040100                 TO WC-CUR-TOKEN-CHAR (WN-CUR-TOKEN-LEN)
040200         END-IF
040300     END-IF
040400     .

040500* B0120-STORE-CURRENT-TOKEN lagger det just avslutade ordet i
040600* WT-TOKENS (om det inte ar tomt och tabellen inte ar full) och
040700* nollstaller arbetsfaltet infor nasta ord.
040800 B0120-STORE-CURRENT-TOKEN.
040900     IF WN-CUR-TOKEN-LEN > ZERO
041000         IF WN-TOKEN-COUNT < 100
041100             ADD 1 TO WN-TOKEN-COUNT
041200             MOVE WC-CUR-TOKEN TO WT-TOKEN (WN-TOKEN-COUNT)
041300         END-IF
041400         MOVE SPACES TO WC-CUR-TOKEN
041500         MOVE ZERO   TO WN-CUR-TOKEN-LEN
041600     END-IF
041700     .
041800**************************

041900* C0100-score-tokens gar igenom varje ord i tur och ordning och
042000* lagger deras viktade utslag i WN-POSITIVE-ACCUM/
042100* WN-NEGATIVE-ACCUM.
042200*
042300* Ackumulatorerna nollstalls forst har, per anrop - nagot som
042400* ar latt att glomma om paragrafen nagon gang byggs om, eftersom
042500* WORKING-STORAGE-varden i ovrigt ligger kvar mellan CALL-anrop
042600* sa lange programmet ar laddat i minnet.
042700 C0100-score-tokens.
042800     MOVE ZERO TO WN-POSITIVE-ACCUM WN-NEGATIVE-ACCUM
042900     MOVE ZERO TO WN-SENTIMENT-WORD-COUNT
043000     PERFORM C0110-SCORE-ONE-TOKEN
043100             VARYING WN-TOKEN-IX FROM 1 BY 1
043200             UNTIL WN-TOKEN-IX > WN-TOKEN-COUNT
043300     .
043400**************************

043500* C0110-SCORE-ONE-TOKEN - for varje ord: kolla forst om det ar
043600* negerat och/eller forstarkt av foregaende ord, sok sedan
043700* ordet i de positiva och (om ingen traff dar) de negativa
043800* listorna och lagg pa utslaget i ratt hink.
043900*
044000* Ett ord som finns i bade den positiva och den negativa listan
044100* (finns inte idag, men inget hindrar att nagon lagger till ett
044200* sadant i copyboken) skulle alltid racknas som positivt
044300* eftersom C0400 provas fore C0500 - varde att komma ihag om
044400* lexikonet nagonsin byggs ut med tvetydiga ord.
044500 C0110-SCORE-ONE-TOKEN.
044600     PERFORM C0200-CHECK-NEGATION THRU C0200-CHECK-NEGATION-EXIT
044700     PERFORM C0300-CHECK-INTENSITY
044800             THRU C0300-CHECK-INTENSITY-EXIT
044900     PERFORM C0400-CHECK-POSITIVE-WORD
045000     IF WORD-FOUND
045100         PERFORM C0410-APPLY-POSITIVE-HIT
045200     ELSE
045300         PERFORM C0500-CHECK-NEGATIVE-WORD
045400         IF WORD-FOUND
045500             PERFORM C0510-APPLY-NEGATIVE-HIT
045600         END-IF
045700     END-IF
045800     .
045900**************************

046000* C0200-CHECK-NEGATION - ett ord raknas som negerat om ett av
046100* de tva foregaende orden ar ett negationsord ("inte", "aldrig"
046200* osv, se LEX-NEGATION-WORD).  Forsta ordet i texten kan aldrig
046300* vara negerat.
046400*
046500* De tva GO TO-satserna nedan hoppar direkt till EXIT-radet sa
046600* fort svaret ar kant - det finns ingen anledning att leta i
046700* bada lagen bakat om redan det narmsta ordet gav traff.
046800 C0200-CHECK-NEGATION.
046900     MOVE 'N' TO WC-IS-NEGATED-SW
047000     IF WN-TOKEN-IX = 1
047100         GO TO C0200-CHECK-NEGATION-EXIT
047200     END-IF
047300     COMPUTE WN-NEG-CHECK-IX = WN-TOKEN-IX - 1
047400     PERFORM C0210-SCAN-NEGATION-WORD
047500     IF WORD-FOUND
047600         MOVE 'Y' TO WC-IS-NEGATED-SW
047700         GO TO C0200-CHECK-NEGATION-EXIT
047800     END-IF
047900     IF WN-TOKEN-IX > 2
048000         COMPUTE WN-NEG-CHECK-IX = WN-TOKEN-IX - 2
048100         PERFORM C0210-SCAN-NEGATION-WORD
048200         IF WORD-FOUND
048300             MOVE 'Y' TO WC-IS-NEGATED-SW
048400         END-IF
048500     END-IF
048600     .
048700 C0200-CHECK-NEGATION-EXIT.
048800     EXIT
048900     .
049000**************************

049100* C0210-SCAN-NEGATION-WORD soker ett ord mot hela negations-
049200* listan; C0211 gor sjalva jamforelsen per post.
049300 C0210-SCAN-NEGATION-WORD.
049400     MOVE 'N' TO WC-FOUND-SW
049500     MOVE ZERO TO WN-FOUND-IX
049600     PERFORM C0211-SCAN-NEGATION-ONE
049700             VARYING WN-FOUND-IX FROM 1 BY 1
049800             UNTIL WN-FOUND-IX > 14
049900                OR WORD-FOUND
050000     .

050100 C0211-SCAN-NEGATION-ONE.
050200     IF WT-TOKEN (WN-NEG-CHECK-IX) = LEX-NEGATION-WORD
050300                                      (WN-FOUND-IX)
050400         MOVE 'Y' TO WC-FOUND-SW
050500     END-IF
050600     .
050700**************************

050800* C0300-CHECK-INTENSITY - samma tva-ords-titt bakat som
050900* negationskontrollen, men mot forstarkarlistan; hittas ett
051000* forstarkarord anvands dess viktningstal, annars racknas
051100* ordet neutralt (WN-INTENSITY = 1.00).
051200*
051300* Negation och forstarkning provas oberoende av varandra - en
051400* fras som "inte sarskilt bra" bade negerar och forstarker
051500* samma ord, vilket ar avsiktligt.
051600 C0300-CHECK-INTENSITY.
051700     MOVE 1.00 TO WN-INTENSITY
051800     IF WN-TOKEN-IX = 1
051900         GO TO C0300-CHECK-INTENSITY-EXIT
052000     END-IF
052100     COMPUTE WN-NEG-CHECK-IX = WN-TOKEN-IX - 1
052200     PERFORM C0310-SCAN-INTENSIFIER
052300     IF WORD-FOUND
052400         GO TO C0300-CHECK-INTENSITY-EXIT
052500     END-IF
052600     IF WN-TOKEN-IX > 2
052700         COMPUTE WN-NEG-CHECK-IX = WN-TOKEN-IX - 2
052800         PERFORM C0310-SCAN-INTENSIFIER
052900     END-IF
053000     .
053100 C0300-CHECK-INTENSITY-EXIT.
053200     EXIT
053300     .
053400**************************

053500* C0310-SCAN-INTENSIFIER soker ett ord mot forstarkarlistan
053600* och plockar med sig viktningstalet vid traff; C0311 gor
053700* sjalva jamforelsen per post.
053800 C0310-SCAN-INTENSIFIER.
053900     MOVE 'N' TO WC-FOUND-SW
054000     MOVE ZERO TO WN-FOUND-IX
054100     PERFORM C0311-SCAN-INTENSIFIER-ONE
054200             VARYING WN-FOUND-IX FROM 1 BY 1
054300             UNTIL WN-FOUND-IX > 16
054400                OR WORD-FOUND
054500     IF WORD-FOUND
054600         MOVE LEX-INTENSIFIER-MULT (WN-FOUND-IX)
054700             TO WN-INTENSITY
054800     END-IF
054900     .

055000 C0311-SCAN-INTENSIFIER-ONE.
055100     IF WT-TOKEN (WN-NEG-CHECK-IX) = LEX-INTENSIFIER-WORD
055200                                      (WN-FOUND-IX)
055300         MOVE 'Y' TO WC-FOUND-SW
055400     END-IF
055500     .
055600**************************

055700 C0400-CHECK-POSITIVE-WORD.
055800     MOVE 'N' TO WC-FOUND-SW
055900     MOVE ZERO TO WN-FOUND-IX
056000     PERFORM C0401-SCAN-POSITIVE-WORD
056100             VARYING WN-FOUND-IX FROM 1 BY 1
056200             UNTIL WN-FOUND-IX > 68
056300                OR WORD-FOUND
056400     .

056500 C0401-SCAN-POSITIVE-WORD.
056600     IF WT-TOKEN (WN-TOKEN-IX) = LEX-POS-WORD (WN-FOUND-IX)
056700         MOVE 'Y' TO WC-FOUND-SW
056800     END-IF
056900     .
057000**************************

057100* C0410-APPLY-POSITIVE-HIT - ett positivt ord lagger sitt
057200* viktade utslag i den positiva hinken, om det ar negerat
057300* ("inte bra") gar utslaget istallet i den negativa.
057400 C0410-APPLY-POSITIVE-HIT.
057500     ADD 1 TO WN-SENTIMENT-WORD-COUNT
057600     IF TOKEN-IS-NEGATED
057700         COMPUTE WN-NEGATIVE-ACCUM =
057800                 WN-NEGATIVE-ACCUM + (1 * WN-INTENSITY)
057900     ELSE
058000         COMPUTE WN-POSITIVE-ACCUM =
058100                 WN-POSITIVE-ACCUM + (1 * WN-INTENSITY)
058200     END-IF
058300     .
058400**************************

058500 C0500-CHECK-NEGATIVE-WORD.
058600     MOVE 'N' TO WC-FOUND-SW
058700     MOVE ZERO TO WN-FOUND-IX
058800     PERFORM C0501-SCAN-NEGATIVE-WORD
058900             VARYING WN-FOUND-IX FROM 1 BY 1
059000             UNTIL WN-FOUND-IX > 64
059100                OR WORD-FOUND
059200     .

059300 C0501-SCAN-NEGATIVE-WORD.
059400     IF WT-TOKEN (WN-TOKEN-IX) = LEX-NEG-WORD (WN-FOUND-IX)
059500         MOVE 'Y' TO WC-FOUND-SW
059600     END-IF
059700     .
059800**************************

059900* C0510-APPLY-NEGATIVE-HIT - spegelbilden av C0410: ett
060000* negativt ord som ar negerat ("inte daligt") racknas som
060100* positivt.
060200 C0510-APPLY-NEGATIVE-HIT.
060300     ADD 1 TO WN-SENTIMENT-WORD-COUNT
060400     IF TOKEN-IS-NEGATED
060500         COMPUTE WN-POSITIVE-ACCUM =
060600                 WN-POSITIVE-ACCUM + (1 * WN-INTENSITY)
060700     ELSE
060800         COMPUTE WN-NEGATIVE-ACCUM =
060900                 WN-NEGATIVE-ACCUM + (1 * WN-INTENSITY)
061000     END-IF
061100     .
061200**************************

061300* D0100-classify - gor om de tva viktade summorna till ett
061400* normerat po�ng mellan 0 och 1 (andel positivt av det totala
061500* utslaget) och en konfidens (andel ord i texten som gav
061600* nagot utslag alls), och satter slutligen sentimentkoden
061700* efter de fasta troskelvardena .6000/.4000.
061800*
061900* Nollvardeskontrollen forst - utan traff i lexikonet ar det
062000* varken ratt eller fel att saga NEGATIVE eller POSITIVE, bara
062100* NEUTRAL med lag konfidens ger ett arligt svar.
062200 D0100-classify.
062300     IF WN-SENTIMENT-WORD-COUNT = ZERO
062400         MOVE 'NEUTRAL ' TO lc-sentiment
062500         MOVE .5000      TO lc-sentiment-score
062600         MOVE .2000      TO lc-confidence
062700     ELSE
062800         COMPUTE lc-sentiment-score ROUNDED =
062900             WN-POSITIVE-ACCUM /
063000                 (WN-POSITIVE-ACCUM + WN-NEGATIVE-ACCUM)
063100         COMPUTE lc-confidence ROUNDED =
063200             WN-SENTIMENT-WORD-COUNT / WN-TOKEN-COUNT
063300         IF lc-confidence > 1.0000
063400             MOVE 1.0000 TO lc-confidence
063500         END-IF
063600         EVALUATE TRUE
063700             WHEN lc-sentiment-score > .6000
063800                 MOVE 'POSITIVE' TO lc-sentiment
063900             WHEN lc-sentiment-score < .4000
064000                 MOVE 'NEGATIVE' TO lc-sentiment
064100             WHEN OTHER
064200                 MOVE 'NEUTRAL ' TO lc-sentiment
064300         END-EVALUATE
064400     END-IF
064500     .
064600**************************************************************
064700* AVSLUTANDE ANMARKNINGAR (fors vidare av var och en som
064800* andrar i delprogrammet - lagg gama till fler rader har
064900* istallet for att skriva om historiken ovan):
065000*
065100*   - Troskelvardena .6000/.4000 ovan ar avsiktligt breda for
065200*     att undvika att recensioner med ett enda svagt ord
065300*     vippar over till fel klass.  De sattes efter ett antal
065400*     stickprov mot verkliga recensioner ur webbutiken och
065500*     ska INTE justeras utan att aven review-report.cbl:s
065600*     fordelningsprocent (WN-POS-PCT/WN-NEG-PCT) ses over.
065700*
065800*   - Konfidensen ar ett grovt matt - andel ord i recensionen
065900*     som traffade nagon av lexikonets fyra listor.  Den sager
066000*     inget om HUR SAKER motorn ar pa sin klassificering, bara
066100*     hur mycket av texten den faktiskt kunde tolka.  En kort
066200*     recension dar alla ord traffar kan alltsa fa hog
066300*     konfidens aven om po�ngen ligger nara .5000.
066400*
066500*   - Motorn kanner varken till sarkasm eller sammansatta
066600*     negationer over flera ord ("inte direkt vad jag hade
066700*     hoppats pa" fangas inte som negation eftersom "inte"
066800*     star mer an tva ord fore "hoppats").  Detta ar ett kant
066900*     och accepterat gap, inte en bugg.
067000*
067100*   - Alla ackumulatorer nollstalls per anrop (se C0100-score-
067200*     tokens och 000-sentiment-scan) - delprogrammet har inget
067300*     minne mellan tva recensioner, precis som det ska vara
067400*     nar analyze-reviews kan ropa det tusentals ganger i
067500*     samma korning utan att aterinitiera nagot sjalv.
067600**************************************************************
