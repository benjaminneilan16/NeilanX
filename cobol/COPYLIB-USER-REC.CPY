000100*
000200*  Kund/abonnemangs-post (USER-IN).  En post, aktuell
000300*  kund for batchkorningen.
000400*  Put this file in the /COPYLIB directory.
000500*
000600 01  USER-REC.
000700     03 USER-EMAIL                  PIC X(40).
000800     03 USER-COMPANY-NAME           PIC X(40).
000900     03 USER-PLAN                   PIC X(10).
001000         88 USER-PLAN-IS-FREE           VALUE 'free'.
001100         88 USER-PLAN-IS-PREMIUM        VALUE 'premium'.
001200         88 USER-PLAN-IS-ENTERPRISE     VALUE 'enterprise'.
001300     03 USER-MONTHLY-USED           PIC 9(05).
001400     03 FILLER                      PIC X(01) VALUE SPACE.
