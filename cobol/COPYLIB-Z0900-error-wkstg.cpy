000100*
000200*  Working storage data structure for the review-reject
000300*  routine.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000700*
000800 01  wc-log-text             PIC X(80)     VALUE SPACE.
000900 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001000 01  wr-reject-handler.
001100     05 wr-review-reject-message.
001200         10 FILLER           PIC X(8)  VALUE 'REJEKT: '.
001300         10 wn-msg-rejcode   PIC 999.
001400         10 FILLER           PIC X(1)  VALUE '|'.
001500         10 wc-msg-fld       PIC X(15) VALUE SPACE.
001600         10 FILLER           PIC X(1)  VALUE '|'.
001700         10 wc-msg-para      PIC X(30) VALUE SPACE.
001800         10 FILLER           PIC X(1)  VALUE '|'.
001900         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
002000     05 reject-sample-lines.
002100         10 wc-reject-sample PIC X(80) OCCURS 5 TIMES
002200                                INDEXED BY wx-reject-ix.
002300     05 wn-reject-sample-len PIC S9(9) COMP VALUE +80.
