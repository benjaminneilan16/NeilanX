000100*
000200*  Analyserad recension (REVIEWS-OUT).  Kopia av
000300*  indatafalten plus sentiment-motorns resultat.
000400*  Put this file in the /COPYLIB directory.
000500*
000600 01  REVIEW-OUT.
000700     03 REVIEW-OUT-TEXT             PIC X(200).
000800     03 REVIEW-OUT-RATING           PIC 9(01).
000900     03 REVIEW-OUT-PLATFORM         PIC X(20).
001000     03 REVIEW-OUT-REVIEWER-NAME    PIC X(30).
001100     03 REVIEW-OUT-REVIEW-DATE      PIC X(10).
001200     03 REVIEW-OUT-SENTIMENT        PIC X(08).
001300         88 REVIEW-OUT-IS-POSITIVE       VALUE 'POSITIVE'.
001400         88 REVIEW-OUT-IS-NEGATIVE       VALUE 'NEGATIVE'.
001500         88 REVIEW-OUT-IS-NEUTRAL        VALUE 'NEUTRAL '.
001600     03 REVIEW-OUT-SENTIMENT-SCORE  PIC 9V9(04).
001700     03 REVIEW-OUT-CONFIDENCE       PIC 9V9(04).
001800     03 REVIEW-OUT-KEYWORDS         PIC X(100).
001900     03 FILLER                      PIC X(01) VALUE SPACE.
