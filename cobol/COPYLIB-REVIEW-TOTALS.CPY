000100*
000200*  Batch-summeringar, delade av analyze-reviews och
000300*  review-report (varje program raknar dem sjalvt
000400*  fran sina egna kallor - inget dolt tillstand skickas
000500*  mellan programmen).
000600*  Put this file in the /COPYLIB directory.
000700*
000800 01  REVW-TOTALS.
000900     03 REVW-TOT-POSITIVE           PIC S9(9) COMP.
001000     03 REVW-TOT-NEGATIVE           PIC S9(9) COMP.
001100     03 REVW-TOT-NEUTRAL            PIC S9(9) COMP.
001200     03 REVW-TOT-ANALYZED           PIC S9(9) COMP.
001300     03 FILLER                      PIC X(01) VALUE SPACE.
