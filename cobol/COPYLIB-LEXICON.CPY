000100*
000200*  Sentimentordlistor for review-batchen (analyze-reviews).
000300*  Positiva/negativa ord, negationsord och forstarkare
000400*  (svenska + engelska), lagrade som fastbreddstabeller
000500*  och sokta av sentiment-scan.
000600*  Put this file in the /COPYLIB directory.
000700*
000800*  Include with: 'COPY LEXICON.' in WS.
000900*
001000 01  LEX-POSITIVE-WORDS-LIST.
001100     03  FILLER                    PIC X(1360) VALUE
001200         'bra                 fantastisk          '
001300-    'utmärkt             perfekt             '
001400-    'underbar            toppenklass         '
001500-    'rekommenderar       nöjd                '
001600-    'glad                lysande             '
001700-    'grym                suverän             '
001800-    'strålande           magnifik            '
001900-    'förtjusande         härlig              '
002000-    'fenomenal           otrolig             '
002100-    'enastående          felfri              '
002200-    'imponerande         tillfredsställande  '
002300-    'prisvärd            effektiv            '
002400-    'snabb               hjälpsam            '
002500-    'vänlig              professionell       '
002600-    'kvalitet            värd                '
002700-    'älskar              bästa               '
002800-    'toppen              superbra            '
002900-    'kämpa               tacksam             '
003000-    'imponerad           excellent           '
003100-    'amazing             great               '
003200-    'good                perfect             '
003300-    'wonderful           love                '
003400-    'awesome             best                '
003500-    'brilliant           outstanding         '
003600-    'fantastic           superb              '
003700-    'marvelous           exceptional         '
003800-    'impressive          satisfying          '
003900-    'pleased             delighted           '
004000-    'thrilled            happy               '
004100-    'satisfied           recommend           '
004200-    'worth               value               '
004300-    'quality             fast                '
004400-    'friendly            helpful             '
004500-    'professional        efficient           '.
004600 01  LEX-POSITIVE-WORDS-TABLE
004700         REDEFINES LEX-POSITIVE-WORDS-LIST.
004800     03  LEX-POS-WORD           OCCURS 68 TIMES
004900             PIC X(20).
005000
005100 01  LEX-NEGATIVE-WORDS-LIST.
005200     03  FILLER                    PIC X(1280) VALUE
005300         'dålig               hemsk               '
005400-    'fruktansvärd        besviken            '
005500-    'sämst               trasig              '
005600-    'problem             fel                 '
005700-    'kass                usel                '
005800-    'ruskig              otillfredsställande '
005900-    'besvikelse          irriterande         '
006000-    'förfärlig           katastrofal         '
006100-    'värdelös            opålitlig           '
006200-    'långsam             dyr                 '
006300-    'överpris            svårt               '
006400-    'komplicerat         otrevlig            '
006500-    'oprofessionell      slarvig             '
006600-    'bristfällig         misslyckad          '
006700-    'ånger               slöseri             '
006800-    'undvik              bedrägeri           '
006900-    'bluff               skandal             '
007000-    'försenad            förlorad            '
007100-    'skadad              bad                 '
007200-    'terrible            awful               '
007300-    'worst               horrible            '
007400-    'hate                disappointed        '
007500-    'broken              failed              '
007600-    'poor                wrong               '
007700-    'disgusting          useless             '
007800-    'waste               scam                '
007900-    'fraud               delayed             '
008000-    'damaged             unreliable          '
008100-    'slow                expensive           '
008200-    'overpriced          complicated         '
008300-    'unprofessional      rude                '
008400-    'regret              avoid               '.
008500 01  LEX-NEGATIVE-WORDS-TABLE
008600         REDEFINES LEX-NEGATIVE-WORDS-LIST.
008700     03  LEX-NEG-WORD           OCCURS 64 TIMES
008800             PIC X(20).
008900
009000 01  LEX-NEGATION-WORDS-LIST.
009100     03  FILLER                    PIC X(280) VALUE
009200         'inte                icke                '
009300-    'ej                  aldrig              '
009400-    'ingenting           inget               '
009500-    'ingen               not                 '
009600-    'no                  never               '
009700-    'nothing             none                '
009800-    'neither             nor                 '.
009900 01  LEX-NEGATION-WORDS-TABLE
010000         REDEFINES LEX-NEGATION-WORDS-LIST.
010100     03  LEX-NEGATION-WORD           OCCURS 14 TIMES
010200             PIC X(20).
010300
010400 01  LEX-INTENSIFIER-WORDS-LIST.
010500     03  FILLER                    PIC X(320) VALUE
010600         'mycket              väldigt             '
010700-    'extremt             otroligt            '
010800-    'helt                verkligen           '
010900-    'absolut             definitivt          '
011000-    'very                extremely           '
011100-    'absolutely          really              '
011200-    'incredibly          totally             '
011300-    'completely          quite               '.
011400 01  LEX-INTENSIFIER-WORDS-TABLE
011500         REDEFINES LEX-INTENSIFIER-WORDS-LIST.
011600     03  LEX-INTENSIFIER-WORD           OCCURS 16 TIMES
011700             PIC X(20).
011800
011900 01  LEX-INTENSIFIER-MULT-LIST.
012000     03  FILLER                    PIC 9(48) VALUE
012100         '150150200200130140180140150200180140200160170120'.
012200 01  LEX-INTENSIFIER-MULT-TABLE REDEFINES
012300         LEX-INTENSIFIER-MULT-LIST.
012400     03  LEX-INTENSIFIER-MULT       OCCURS 16 TIMES
012500             PIC 9V99.
