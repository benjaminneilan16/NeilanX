000100**************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. keyword-scan.
000400 AUTHOR. SERGEJS S.
000500 INSTALLATION. PBS DATA AB.
000600 DATE-WRITTEN. 1994-02-09.
000700 DATE-COMPILED.
000800 SECURITY. INTERNT BRUK - EJ FOR EXTERN DISTRIBUTION.
000900**************************************************************
001000* INSTALLATION PBS DATA AB, Malmo - batchavdelningen.
001100* Purpose: Plockar ut de vanligaste sakorden ur en kunds
001200*          recensionstext, sa att sammanfattningsrapporten
001300*          kan visa vad kunderna faktiskt pratar om utover
001400*          betyg och sentiment.
001500*
001600*          Fyra steg, i ordning:
001700*            1. A0100-clean-text        - gemener, skrap bort
001800*               skiljetecken (samma teckenklass som
001900*               sentiment-scan anvander for samma andamal).
002000*            2. B0100-tokenize          - dela upp i ord.
002100*            3. C0100-filter-and-count  - sila bort korta ord
002200*               och stoppord, rakna forekomster av resten.
002300*            4. D0100-rank-top-10       - valj de tio vanligast
002400*               forekommande orden och bygg en kommaseparerad
002500*               strang darav.
002600*
002700*          Vid lika antal forekomster vinner det ord som star
002800*          forst i tokenlistan (dvs forst i recensionstexten) -
002900*          D0120-SCAN-FOR-BEST anvander ett strikt storre-an-
003000*          test, sa det forsta ordet med hogsta antalet behaller
003100*          platsen.
003200*
003300* Change log:
003400* 1994-02-09 SS  Forsta version - raknade bara ord over 5
003500*                tecken, ingen stoppordslista.  Utdata var da
003600*                bara de tre vanligaste orden, inte tio.
003700* 1996-10-11 BK  Lade till enkel stoppordslista (och/att/det)
003800*                efter att rapporten var full av brus.  Listan
003900*                hade da bara ett tiotal ord, allihop svenska.
004000* 2001-05-14 PB  Sankte grans till 4 tecken pa begaran fran
004100*                marknadsavdelningen, som tyckte att alltfor
004200*                manga relevanta ord (t.ex. "kvalitet" i
004300*                bojd form) foll bort med 5-teckensgransen.
004400* 1999-04-02 SS  AR2000: bytte tvasiffrig loggstampel mot full
004500*                arskod i test-utskrifterna, ingen paverkan
004600*                pa sjalva ordrakningen.  Sammanfoll med samma
004700*                AR2000-genomgang som gjordes i sentiment-scan.
004800* 2010-07-19 BK  Utokad stoppordslista, flyttad till egen
004900*                copybok STOPWORDS for att delas med andra
005000*                rapportrutiner.  Ingen annan rutin i detta
005100*                system har hittills anvant copyboken, men
005200*                den ligger kvar sjalvstandig for framtiden.
005300* 2015-09-09 SS  Byggdes om till fristaende delprogram, ropas
005400*                nu via CALL fran analyze-reviews per post -
005500*                tidigare lag hela logiken infogad direkt i
005600*                analyze-reviews sjalv.
005700* 2020-03-02 PB  Begransade utdata till topp 10 ord, aldre
005800*                versioner kunde svalla over radlangden i
005900*                sammanfattningsrapporten.  100 tecken bedomdes
006000*                racka for tio ord a max 20 tecken plus
006100*                kommatecken emellan.
006200* 2026-02-11 SS  Kodgranskning infor arsrevision - tog bort ett
006300*                oanvant testlage ur SPECIAL-NAMES, behall bara
006400*                teckenklassen som faktiskt anvands vid stadning.
006500* 2023-08-30 PB  Kunden i Malmo undrade varfor korta ord som
006600*                "bra" och "bad" (3 tecken) aldrig dok upp i
006700*                nyckelordslistan - det ar avsiktligt, se
006800*                granskontrollen i C0110-PROCESS-ONE-TOKEN.
006900*                Svarat internt, ingen kodandring gjordes.
007000* 2024-11-04 SS  Bytte fast STOP-WORD-jamforelse fran hela
007100*                ordets langd till (1:12) efter en rattning i
007200*                copyboken - vissa stoppord ar langre an 12
007300*                tecken och klipptes annars av vid jamforelsen.
007400*                Se C0121-SCAN-STOPWORD for den nuvarande
007500*                jamforelsen.
007600* 2025-05-12 BK  Oversyn infor flytt till ny hardvara, inga
007700*                logiska andringar.  Kompilatorbytet paverkade
007800*                inte COMP-falten i detta program.
007900* 2025-09-08 SS  Lade till kommentarer om lika-antal-fallet
008000*                (se D0120) efter en fraga fran nyanstalld
008100*                kollega som misstankte en bugg dar det bara
008200*                var avsiktligt beteende.
008300* 2026-05-04 SS  Aterinfort SPECIAL-NAMES-blocket, denna gangen
008400*                pa begaran av granskningen och med en tydlig
008500*                kommentar om varfor klassen behovs.  Blocket
008600*                togs bort 2026-02-11 men behovdes anda.
008700*
008800* Ovriga anmarkningar ur felsokningsloggen:
008900*   - Delprogrammet ager ingen fil, all in- och utdata gar via
009000*     LINKAGE - samma monster som sentiment-scan.  Ingendera
009100*     delprogrammet skriver till nagon logg pa egen hand.
009200*   - Stoppordslistan (COPY STOPWORDS) underhalls for hand,
009300*     precis som lexikonet i sentiment-scan.  Se aven bilagan
009400*     langre ner i filen for antal poster.
009500*   - Max 60 unika ord per recension racker gott - en recension
009600*     pa 200 tecken rymmer i praktiken aldrig fler.  Samma
009700*     resonemang som ligger bakom motsvarande gransvarde i
009800*     sentiment-scan (100 ord dar, eftersom aven kortare ord
009900*     rakas dit).
010000**************************************************************
010100* VALID-TEXT-CHAR ar teckenklassen som skiljer ett giltigt
010200* bokstavs-/siffertecken fran skiljetecken och andra skrap-
010300* tecken - anvands av A0110-SCRUB-ONE-CHAR nedan.  Samma klass
010400* med samma tecken finns aterskapad for hand i sentiment-scan
010500* (de tva delprogrammen delar ingen gemensam copybok for
010600* SPECIAL-NAMES-block, se anmarkningen dar).
010700 ENVIRONMENT DIVISION.
010800 CONFIGURATION SECTION.
010900 SPECIAL-NAMES.
011000     CLASS VALID-TEXT-CHAR IS 'a' THRU 'z' 'å' 'ä' 'ö'
011100                               '0' THRU '9'.
011200
011300 DATA DIVISION.
011400 WORKING-STORAGE SECTION.
011500
011600* Stoppordslistan (grundord, prepositioner, pronomen) som ska
011700* silas bort innan ett ord raknas som nyckelord - byggs och
011800* underhalls for hand, se anmarkning i bilagan langre ner.
011900 COPY STOPWORDS.
012000
012100 01  WC-CLEAN-TEXT                PIC X(200).
012200 01  WC-CLEAN-TEXT-TABLE REDEFINES WC-CLEAN-TEXT.
012300     05  WC-CLEAN-CHAR OCCURS 200 TIMES PIC X(01).
012400
012500 01  WN-IX                        PIC S9(4) COMP VALUE ZERO.
012600 01  WN-CLEAN-LEN                 PIC S9(4) COMP VALUE 200.
012700
012800 01  WT-TOKENS.
012900     05  WT-TOKEN OCCURS 60 TIMES PIC X(20).
013000 01  WN-TOKEN-COUNT               PIC S9(4) COMP VALUE ZERO.
013100 01  WN-TOKEN-IX                  PIC S9(4) COMP VALUE ZERO.
013200
013300 01  WC-CUR-TOKEN                 PIC X(20) VALUE SPACES.
013400 01  WC-CUR-TOKEN-TABLE REDEFINES WC-CUR-TOKEN.
013500     05  WC-CUR-TOKEN-CHAR OCCURS 20 TIMES PIC X(01).
013600 01  WN-CUR-TOKEN-LEN             PIC S9(4) COMP VALUE ZERO.
013700
013800 01  WN-CUR-WORD-LEN              PIC S9(4) COMP VALUE ZERO.
013900
014000 01  WC-FOUND-SW                  PIC X VALUE 'N'.
014100     88  WORD-FOUND                   VALUE 'Y'.
014200 01  WN-FOUND-IX                  PIC S9(4) COMP VALUE ZERO.
014300
014400 01  WC-DISTINCT-WORDS.
014500     05  WT-DISTINCT OCCURS 60 TIMES.
014600         10  WT-DISTINCT-WORD     PIC X(20).
014700         10  WT-DISTINCT-COUNT    PIC S9(4) COMP.
014800         10  WT-DISTINCT-USED-SW  PIC X VALUE 'N'.
014900             88  DISTINCT-USED        VALUE 'Y'.
015000 01  WN-DISTINCT-COUNT            PIC S9(4) COMP VALUE ZERO.
015100 01  WN-DISTINCT-IX               PIC S9(4) COMP VALUE ZERO.
015200
015300 01  WN-SELECT-COUNT              PIC S9(4) COMP VALUE ZERO.
015400 01  WN-BEST-IX                   PIC S9(4) COMP VALUE ZERO.
015500 01  WN-BEST-COUNT                PIC S9(4) COMP VALUE ZERO.
015600 01  WN-OUT-POS                   PIC S9(4) COMP VALUE ZERO.
015700 01  WN-WORD-LEN                  PIC S9(4) COMP VALUE ZERO.

015800**************************************************************
015900* BILAGA - FALTFORTECKNING (arbetslager, i deklarationsordning)
016000*
016100* Samma sorts snabbreferens som forts for sentiment-scan.cbl -
016200* hall uppdaterad vid tillagg/borttag av falt.
016300*
016400*   WC-CLEAN-TEXT/-TABLE   Recensionstext, gemener, skrapstadad.
016500*   WN-IX                  Lasindex i stadnings-/tokenslingan.
016600*   WN-CLEAN-LEN           Ovre grans for WC-CLEAN-TEXT (fast
016700*                          200, anvands numera bara som
016800*                          konstant).
016900*   WT-TOKENS/WT-TOKEN     Ordtabell, max 60 ord a 20 tecken.
017000*   WN-TOKEN-COUNT         Antal ord faktiskt lagrade.
017100*   WN-TOKEN-IX            Loopindex over hela ordlistan.
017200*   WC-CUR-TOKEN/-TABLE    Ordet som byggs upp just nu.
017300*   WN-CUR-TOKEN-LEN       Langd pa ordet som byggs upp.
017400*   WN-CUR-WORD-LEN        Faktisk langd pa ett ord efter
017500*                          hogertrimning (se C0111).
017600*   WC-FOUND-SW/WN-FOUND-IX
017700*                          Gemensam trafflagg/sokindex, ater-
017800*                          brukas bade for stoppordskontroll
017900*                          och for sok i listan over redan
018000*                          sedda ord.
018100*   WC-DISTINCT-WORDS      Tabell over unika ord + forekomst-
018200*                          antal + flagga for redan-valt-som-
018300*                          nyckelord.
018400*   WN-DISTINCT-COUNT      Antal unika ord hittade.
018500*   WN-DISTINCT-IX         Loopindex over listan med unika ord.
018600*   WN-SELECT-COUNT        Antal nyckelord redan valda ut.
018700*   WN-BEST-IX/WN-BEST-COUNT
018800*                          Bast-hittills-index/antal under den
018900*                          pagaende urvalsrundan i D0110/D0120.
019000*   WN-OUT-POS             Skrivposition i utdatastrangen.
019100*   WN-WORD-LEN            Langd pa ordet som just nu skrivs
019200*                          ut till lc-keywords.
019300*
019400* Stoppordslistan (STOP-WORD, se COPYLIB-STOPWORDS.CPY) har for
019500* narvarande 45 poster - detta tal ater i den fasta VARYING-
019600* grannsen i C0120-CHECK-STOPWORD och maste andras dar om
019700* listan nagonsin byggs ut.
019800*
019900* WC-DISTINCT-WORDS och WT-TOKENS ar de tva storsta tabellerna
020000* i detta delprogram, bada dimensionerade for 60 poster - ett
020100* val som gors konsekvent hela vagen genom C- och D-stegen for
020200* att undvika olika granser pa olika stallen i samma flode.
020300**************************************************************

020400* LINKAGE SECTION - de tva parametrarna analyze-reviews skickar
020500* in/far tillbaka via CALL 'keyword-scan' USING ..., i samma
020600* ordning som anropet i 220-PROCESS-ONE-REVIEW.
020700*
020800*   lc-review-text   IN  - recensionstexten, 200 tecken.
020900*   lc-keywords      UT  - upp till tio nyckelord, komma-
021000*                          separerade, hogertrimmade och
021100*                          vansterjusterade inom de 100
021200*                          tecknen.
021300*
021400* Notera skillnaden mot sentiment-scan.cbl: dar returneras tre
021500* separata falt (sentiment/po�ng/konfidens), har ett enda
021600* hopslaget textfalt - rapportens nyckelordskolumn behover
021700* bara visas, inte raknas pa eller jamforas.
021800 LINKAGE SECTION.
021900 01  lc-review-text               PIC X(200).
022000 01  lc-keywords                  PIC X(100).
022100
022200 PROCEDURE DIVISION USING lc-review-text
022300                           lc-keywords.
022400
022500* 000-keyword-scan ar styrparagrafen - de fyra stegen kors alltid
022600* i foljd, det finns ingen genvag for tomma recensioner har som
022700* det gors i sentiment-scan (en tom text ger helt enkelt ett
022800* tomt lc-keywords, vilket ar ett fullgott svar for rapporten).
022900 000-keyword-scan.
023000     PERFORM A0100-clean-text
023100     PERFORM B0100-tokenize
023200     PERFORM C0100-filter-and-count
023300     PERFORM D0100-rank-top-10
023400     EXIT PROGRAM
023500     .
023600**************************
023700* A0100-clean-text gor recensionen redo for tokenisering -
023800* gemener och skrap bort skiljetecken, i den ordningen.

023900 A0100-clean-text.
024000     MOVE lc-review-text TO WC-CLEAN-TEXT
024100     INSPECT WC-CLEAN-TEXT CONVERTING
024200         'ABCDEFGHIJKLMNOPQRSTUVWXYZÅÄÖÉ'
024300         TO
024400         'abcdefghijklmnopqrstuvwxyzåäöé'
024500     PERFORM A0110-SCRUB-ONE-CHAR
024600             VARYING WN-IX FROM 1 BY 1
024700             UNTIL WN-IX > 200
024800     .
024900
025000* A0110-SCRUB-ONE-CHAR byter ut skiljetecken mot blanktecken,
025100* ord for ord tecken for tecken, sa att "bra!" och "bra," blir
025200* "bra " innan tokeniseringen - samma teckenklass som
025300* sentiment-scan.cbl anvander for samma andamal.
025400 A0110-SCRUB-ONE-CHAR.
025500     IF WC-CLEAN-CHAR (WN-IX) NOT = SPACE
025600        AND WC-CLEAN-CHAR (WN-IX) IS NOT VALID-TEXT-CHAR
025700         MOVE SPACE TO WC-CLEAN-CHAR (WN-IX)
025800     END-IF
025900     .
026000**************************
026100
026200* B0100-tokenize delar upp den stadade texten i enskilda ord,
026300* max 20 tecken per ord och max 60 ord per recension.
026400 B0100-tokenize.
026500     MOVE ZERO TO WN-TOKEN-COUNT WN-CUR-TOKEN-LEN
026600     MOVE SPACES TO WC-CUR-TOKEN
026700     PERFORM B0110-TOKENIZE-ONE-CHAR
026800             VARYING WN-IX FROM 1 BY 1
026900             UNTIL WN-IX > 200
027000     PERFORM B0120-STORE-CURRENT-TOKEN
027100     .
027200
027300* B0110-TOKENIZE-ONE-CHAR provar ett tecken: blanktecken
027400* avslutar ordet (B0120), annars byggs ordet vidare sa lange
027500* det ryms inom 20 tecken.
027600 B0110-TOKENIZE-ONE-CHAR.
027700     IF WC-CLEAN-CHAR (WN-IX) = SPACE
027800         PERFORM B0120-STORE-CURRENT-TOKEN
027900     ELSE
028000         IF WN-CUR-TOKEN-LEN < 20
028100             ADD 1 TO WN-CUR-TOKEN-LEN
028200             MOVE WC-CLEAN-CHAR (WN-IX)
028300                 TO WC-CUR-TOKEN-CHAR (WN-CUR-TOKEN-LEN)
028400         END-IF
028500     END-IF
028600     .
028700
028800* B0120-STORE-CURRENT-TOKEN lagger det avslutade ordet i
028900* WT-TOKENS (om tabellen inte redan ar full) och rensar
029000* arbetsfaltet infor nasta ord.
029100 B0120-STORE-CURRENT-TOKEN.
029200     IF WN-CUR-TOKEN-LEN > ZERO
029300         IF WN-TOKEN-COUNT < 60
029400             ADD 1 TO WN-TOKEN-COUNT
029500             MOVE WC-CUR-TOKEN TO WT-TOKEN (WN-TOKEN-COUNT)
029600         END-IF
029700         MOVE SPACES TO WC-CUR-TOKEN
029800         MOVE ZERO   TO WN-CUR-TOKEN-LEN
029900     END-IF
030000     .
030100**************************
030200
030300* C0100-filter-and-count gar igenom varje token, sorterar bort
030400* korta ord och stoppord, och rakar samman resten till listan
030500* over unika ord i WC-DISTINCT-WORDS.
030600 C0100-filter-and-count.
030700     MOVE ZERO TO WN-DISTINCT-COUNT
030800     PERFORM C0110-PROCESS-ONE-TOKEN
030900             VARYING WN-TOKEN-IX FROM 1 BY 1
031000             UNTIL WN-TOKEN-IX > WN-TOKEN-COUNT
031100     .
031200**************************
031300
031400* C0110-PROCESS-ONE-TOKEN trimmar bort trailing-blanka fran ett
031500* ord (tokens ar alltid deklarerade med full 20-teckensbredd),
031600* och silar sedan bort ord pa 3 tecken eller kortare samt
031700* stoppord innan ordet slapps vidare till C0200.
031800 C0110-PROCESS-ONE-TOKEN.
031900     MOVE 20 TO WN-CUR-WORD-LEN
032000     PERFORM C0111-TRIM-WORD-LEN
032100             UNTIL WN-CUR-WORD-LEN = ZERO
032200                OR WT-TOKEN (WN-TOKEN-IX) (WN-CUR-WORD-LEN:1)
032300                                                   NOT = SPACE
032400     IF WN-CUR-WORD-LEN > 3
032500         PERFORM C0120-CHECK-STOPWORD
032600         IF NOT WORD-FOUND
032700             PERFORM C0200-ACCUMULATE-DISTINCT
032800         END-IF
032900     END-IF
033000     .
033100
033200* C0111-TRIM-WORD-LEN backar langdmatningen ett steg i taget
033300* tills den trailar pa ett icke-blankt tecken (eller nar noll,
033400* om ordet skulle rakna ut som helt tomt).
033500 C0111-TRIM-WORD-LEN.
033600     SUBTRACT 1 FROM WN-CUR-WORD-LEN
033700     .
033800**************************
033900
034000* C0120-CHECK-STOPWORD soker ordet mot hela stoppordslistan;
034100* C0121 gor sjalva jamforelsen per post (bara de forsta 12
034200* tecknen jamfors, se Change log 2024-11-04).
034300 C0120-CHECK-STOPWORD.
034400     MOVE 'N' TO WC-FOUND-SW
034500     MOVE ZERO TO WN-FOUND-IX
034600     PERFORM C0121-SCAN-STOPWORD
034700             VARYING WN-FOUND-IX FROM 1 BY 1
034800             UNTIL WN-FOUND-IX > 45
034900                OR WORD-FOUND
035000     .
035100
035200 C0121-SCAN-STOPWORD.
035300     IF WT-TOKEN (WN-TOKEN-IX) (1:12) = STOP-WORD (WN-FOUND-IX)
035400         MOVE 'Y' TO WC-FOUND-SW
035500     END-IF
035600     .
035700**************************
035800
035900* C0200-ACCUMULATE-DISTINCT letar upp ordet i listan over redan
036000* sedda unika ord - finns det dar okas bara dess raknare, annars
036100* laggs en ny post till (om tabellen inte redan ar full).
036200 C0200-ACCUMULATE-DISTINCT.
036300     MOVE 'N' TO WC-FOUND-SW
036400     MOVE ZERO TO WN-FOUND-IX
036500     PERFORM C0210-SCAN-DISTINCT-WORD
036600             VARYING WN-FOUND-IX FROM 1 BY 1
036700             UNTIL WN-FOUND-IX > WN-DISTINCT-COUNT
036800                OR WORD-FOUND
036900     IF WORD-FOUND
037000         ADD 1 TO WT-DISTINCT-COUNT (WN-FOUND-IX)
037100     ELSE
037200         IF WN-DISTINCT-COUNT < 60
037300             ADD 1 TO WN-DISTINCT-COUNT
037400             MOVE WT-TOKEN (WN-TOKEN-IX)
037500                 TO WT-DISTINCT-WORD (WN-DISTINCT-COUNT)
037600             MOVE 1 TO WT-DISTINCT-COUNT (WN-DISTINCT-COUNT)
037700             MOVE 'N' TO WT-DISTINCT-USED-SW (WN-DISTINCT-COUNT)
037800         END-IF
037900     END-IF
038000     .
038100
038200* C0210-SCAN-DISTINCT-WORD gor sjalva jamforelsen mot en post
038300* i listan over unika ord, en post i taget.
038400 C0210-SCAN-DISTINCT-WORD.
038500     IF WT-DISTINCT-WORD (WN-FOUND-IX) = WT-TOKEN (WN-TOKEN-IX)
038600         MOVE 'Y' TO WC-FOUND-SW
038700     END-IF
038800     .
038900**************************
039000
039100* D0100-rank-top-10 valjer ut de tio (eller farre, om det inte
039200* finns sa manga unika ord) mest forekommande orden och bygger
039300* den kommaseparerade utdatastrangen.
039400 D0100-rank-top-10.
039500     MOVE SPACES TO lc-keywords
039600     MOVE ZERO TO WN-OUT-POS WN-SELECT-COUNT
039700     PERFORM D0110-SELECT-ONE-KEYWORD
039800             UNTIL WN-SELECT-COUNT = 10
039900                OR WN-SELECT-COUNT = WN-DISTINCT-COUNT
040000     .
040100**************************
040200
040300* D0110-SELECT-ONE-KEYWORD valjer ut vinnaren av en enda
040400* urvalsrunda (det ord med hogst forekomstantal som annu inte
040500* blivit valt) och markerar det som anvant sa att det inte
040600* kan valjas igen i nasta runda.
040700 D0110-SELECT-ONE-KEYWORD.
040800     MOVE ZERO TO WN-BEST-IX WN-BEST-COUNT
040900     PERFORM D0120-SCAN-FOR-BEST
041000             VARYING WN-DISTINCT-IX FROM 1 BY 1
041100             UNTIL WN-DISTINCT-IX > WN-DISTINCT-COUNT
041200     IF WN-BEST-IX > ZERO
041300         PERFORM D0200-APPEND-KEYWORD
041400                 THRU D0200-APPEND-KEYWORD-EXIT
041500         MOVE 'Y' TO WT-DISTINCT-USED-SW (WN-BEST-IX)
041600         ADD 1 TO WN-SELECT-COUNT
041700     END-IF
041800     .
041900
042000* D0120-SCAN-FOR-BEST jamfor en post i taget mot det hogsta
042100* antal som setts sa langt i den pagaende urvalsrundan - redan
042200* anvanda ord (DISTINCT-USED) hoppas over helt.
042300 D0120-SCAN-FOR-BEST.
042400     IF NOT DISTINCT-USED (WN-DISTINCT-IX)
042500         IF WT-DISTINCT-COUNT (WN-DISTINCT-IX) > WN-BEST-COUNT
042600             MOVE WT-DISTINCT-COUNT (WN-DISTINCT-IX)
042700                 TO WN-BEST-COUNT
042800             MOVE WN-DISTINCT-IX TO WN-BEST-IX
042900         END-IF
043000     END-IF
043100     .
043200**************************
043300
043400* D0200-APPEND-KEYWORD skriver ett vinnande ord till
043500* lc-keywords, med ett kommatecken framfor om det inte ar det
043600* forsta ordet i listan; ryms inte ordet inom de 100 tecknen
043700* hoppas det tyst over (har inte intraffat i praktiken, tio
043800* ord pa max 20 tecken plus nio kommatecken ryms gott och val).
043900 D0200-APPEND-KEYWORD.
044000     MOVE 20 TO WN-WORD-LEN
044100     PERFORM D0210-TRIM-KEYWORD-LEN
044200             UNTIL WN-WORD-LEN = ZERO
044300                OR WT-DISTINCT-WORD (WN-BEST-IX) (WN-WORD-LEN:1)
044400                                                   NOT = SPACE
044500     IF WN-WORD-LEN = ZERO
044600         GO TO D0200-APPEND-KEYWORD-EXIT
044700     END-IF
044800     IF WN-OUT-POS > ZERO
044900         ADD 1 TO WN-OUT-POS
045000         MOVE ',' TO lc-keywords (WN-OUT-POS:1)
045100     END-IF
045200     IF WN-OUT-POS + WN-WORD-LEN <= 100
045300         MOVE WT-DISTINCT-WORD (WN-BEST-IX) (1:WN-WORD-LEN)
045400             TO lc-keywords (WN-OUT-POS + 1:WN-WORD-LEN)
045500         ADD WN-WORD-LEN TO WN-OUT-POS
045600     END-IF
045700     .
045800 D0200-APPEND-KEYWORD-EXIT.
045900     EXIT
046000     .
046100
046200* D0210-TRIM-KEYWORD-LEN backar ordlangden forbi trailing-
046300* blanka i WT-DISTINCT-WORD innan ordet skrivs till utdata.
046400 D0210-TRIM-KEYWORD-LEN.
046500     SUBTRACT 1 FROM WN-WORD-LEN
046600     .
046700**************************

046800**************************************************************
046900* AVSLUTANDE ANMARKNINGAR
047000*
047100*   - Nyckelordslistan ar inte tankt att ersatta en riktig
047200*     fritextsokning - den ger bara en snabb fingervisning om
047300*     vilka amnesord som ateromkommer oftast, till skillnad
047400*     fran sentiment-scan som forsoker vardera TONEN i texten.
047500*
047600*   - "Nyckelord" i denna rapport ar rent statistiskt - inget
047700*     forsok gors att sla ihop bojningsformer eller synonymer.
047800*   - Ett ord som forekommer lika manga ganger som ett annat
047900*     avgors av ordningen i tokenlistan (se D0120-SCAN-FOR-
048000*     BEST ovan) - detta ar deterministiskt men inte
048100*     nodvandigtvis "rattvist", vilket har diskuterats internt
048200*     utan att nagon annan losning ansetts vard besvaret.
048300*
048400*   - Stoppordslistan och den 4-teckensgrans som gallde fran
048500*     och med 2001-05-14 ar de tva enda parametrarna nagon
048600*     utanfor IT har bett om att fa andra over aren - bada
048700*     kraver en kodandring, det finns ingen parameterfil.
048800*   - Se sentiment-scan.cbl for motsvarande anmarkningar om
048900*     den delen av analysmotorn.
049000**************************************************************
