000100**************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. review-report.
000400 AUTHOR. PETER B.
000500 INSTALLATION. PBS DATA AB.
000600 DATE-WRITTEN. 1990-04-19.
000700 DATE-COMPILED.
000800 SECURITY. INTERNT BRUK - EJ FOR EXTERN DISTRIBUTION.
000900**************************************************************
001000* Purpose: Las den analyserade recensionsfilen (REVIEWS-OUT),
001100*          summera sentimentfordelningen, skriv rekommenda-
001200*          tioner och exempelrecensioner till 132-kolumners
001300*          utskriftsfilen REPORT-OUT.
001400*
001500*          Kors alltid efter analyze-reviews.cbl i samma
001600*          jobbstrom och laser den fil som programmet skrev.
001700*          En tom REVIEWS-OUT (REVW-TOT-ANALYZED = noll) ger
001800*          en kort tomrapport i stallet for att GOBACK utan
001900*          nagon utskrift alls - se B0100-print-empty-report.
002000*
002100* Change log:
002200* 1990-04-19 PB  Forsta version - skrev bara ut totalantal
002300*                reklamationer per manad, inget sentiment.
002400*                Utskriften gick direkt mot skrivarkanalen,
002500*                ingen mellanliggande fil fanns an sa lange.
002600* 1992-09-30 BK  Lade till fordelningstabell (bra/dalig/
002700*                neutral reklamation) med procentandelar.
002800*                Procentandelarna avrundas till en decimal,
002900*                se COMP-3-falten i arbetslagret.
003000* 1995-03-22 PB  Bytte till radsekventiell utskriftsfil,
003100*                skrevs tidigare direkt till skrivarkanal.
003200*                Motiverat av att flera driftavdelningar ville
003300*                kunna granska rapporten pa skarm fore utskrift.
003400* 1998-12-01 BK  AR2000: rapportdatumet hamtas nu med fyra
003500*                arskodssiffror, gammal tvasiffrig rutin
003600*                utrangerad.
003700* 1999-06-14 SS  AR2000-regressionstest klart.
003800* 2015-09-09 SS  Ersatte reklamationssammanfattningen med
003900*                sentimentfordelning fran lexikonmotorn.
004000*                Samordnad med motsvarande omlaggning i
004100*                analyze-reviews.cbl samma manad.
004200* 2017-08-21 PB  Lade till rekommendationstexter baserade pa
004300*                andel positiva/negativa recensioner.
004400* 2019-08-30 BK  Lade till exempelrecensioner (tva per klass)
004500*                for att gora rapporten mer konkret.
004600*                Onskemal fran saljavdelningen, som ville
004700*                kunna citera faktiska kundomdomen i mote.
004800* 2022-11-03 PB  Infort tomrapport-utskrift for korningar
004900*                utan analyserade recensioner.
005000*                Fore denna andring gav en tom REVIEWS-OUT ett
005100*                program som avslutades utan nagon utskrift
005200*                alls, vilket forvaxlades med ett fel av drift.
005300* 2026-02-11 SS  Kodgranskning infor arsrevision - stadade bort
005400*                ett testlage som aldrig las av nagon paragraf.
005500*                Testlaget skrev en extra debugrad med rada
005600*                arbetsfaltsvarden, kvarglomd fran felsokning.
005700* 2026-05-04 SS  Infort SPECIAL-NAMES med C01 IS TOP-OF-FORM och
005800*                bytt forsta rubrikraden till AFTER ADVANCING
005900*                TOP-OF-FORM, sa att varje rapport garanterat
006000*                borjar overst pa ett nytt blad aven om
006100*                foregaende korning glomde skriva sista raden.
006200*                Detta var en aterkommande driftfraga fore denna
006300*                andring.
006400*                Aven exempelutskriften av recensionstexter
006500*                (C0410/C0420/C0430) skrevs om - den gamla
006600*                versionen klippte varje recensionstext vid 126
006700*                tecken, vilket inte racker for kravet pa 200
006800*                tecken; texten radas nu over tva utskriftsrader
006900*                vid behov via ny hjalpparagraf C0440.
007000* 2026-06-02 SS  Utokad drift- och underhallsdokumentation efter
007100*                revisionsanmarkning - lade till bilagan med
007200*                faltfortecking, kanda testfall och avslutande
007300*                anmarkningar langst ner i arbetslagret, samt
007400*                fler radvisa kommentarer i utskriftsparagraferna
007500*                (C0100, C0200, C0300, C0400) sa att en ny
007600*                programmerare kan folja utskriftslogiken utan
007700*                att behova stega igenom hela PROCEDURE DIVISION.
007800**************************************************************
007900 ENVIRONMENT DIVISION.
008000* SPECIAL-NAMES kopplar formatstyrningskanal 1 (ny sida pa
008100* skrivaren) till det mnemoniska namnet TOP-OF-FORM, som anvands
008200* av forsta rubrikraden i C0100-print-header nedan.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.

008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800* REVIEWS-OUT - de analyserade recensionerna, skrivna av
008900* analyze-reviews.cbl tidigare i samma jobbstrom.
009000     SELECT REVIEWS-OUT ASSIGN TO 'REVIEWSOUT'
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS INFIL-FS.

009300* USER-IN - samma kundpost som analyze-reviews.cbl laser, har
009400* enbart for att hamta foretagsnamnet till rapportrubriken.
009500     SELECT USER-IN ASSIGN TO 'USERIN'
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS USRFIL-FS.

009800* REPORT-OUT - den fardiga 132-kolumners utskriften.
009900     SELECT REPORT-OUT ASSIGN TO 'REPORTOUT'
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS PRTFIL-FS.

010200 DATA DIVISION.
010300 FILE SECTION.

010400 FD  REVIEWS-OUT.
010500 COPY REVIEW-OUT.

010600 FD  USER-IN.
010700 COPY USER-REC.

010800* REPORT-OUT har ingen egen copybok - enda faltet ar sjalva
010900* utskriftsraden, byggd i arbetslagret och flyttad hit med
011000* WRITE ... FROM.
011100 FD  REPORT-OUT.
011200 01  RPT-PRINT-REC                PIC X(132).

011300* WORKING-STORAGE SECTION - se BILAGA-avsnittet efter COPY
011400* Z0900-error-wkstg-motsvarigheten nedan for en fullstandig
011500* faltfoerteckning; kommentarerna har ar bara pekare dit.
011600 WORKING-STORAGE SECTION.
011700* SWITCHES haller programmets enda tillstandsflagga.
011800 01  SWITCHES.
011900     05  END-OF-REVIEWS-SW        PIC X VALUE 'N'.
012000         88  END-OF-REVIEWS           VALUE 'Y'.

012100* FILE-STATUS-FIELDS haller filstatuskoden for var och en av
012200* de tre SELECT-satserna ovan, en per fil.
012300 01  FILE-STATUS-FIELDS.
012400     05  INFIL-FS         PIC XX.
012500         88  INFIL-SUCCESSFUL     VALUE '00'.
012600     05  USRFIL-FS        PIC XX.
012700         88  USRFIL-SUCCESSFUL    VALUE '00'.
012800     05  PRTFIL-FS        PIC XX.
012900         88  PRTFIL-SUCCESSFUL    VALUE '00'.

013000* REVIEW-TOTALS ar samma delade totalsummepost som analyze-
013100* reviews.cbl uppdaterar - detta program laser den bara.
013200 COPY REVIEW-TOTALS.

013300* RPT-LINE-AREA ar rapportens enda utskriftsradsarbetsomrade -
013400* det omdefinieras pa tre satt sa att ett falt bygger en
013500* rubrik/foretagsrad, ett annat en fordelningstabellrad och ett
013600* tredje en vanlig text/exempelrad, utan tre separata 132-
013700* byte-poster som ligger overflodiga i lagret.
013800 01  RPT-LINE-AREA                PIC X(132).
013900 01  RPT-HEADER-LINE REDEFINES RPT-LINE-AREA.
014000     05  RH-TEXT                  PIC X(132).
014100 01  RPT-DIST-LINE REDEFINES RPT-LINE-AREA.
014200     05  RD-LABEL                 PIC X(20).
014300     05  FILLER                   PIC X(02).
014400     05  RD-COUNT                 PIC ZZZZ9.
014500     05  FILLER                   PIC X(05).
014600     05  RD-PERCENT               PIC ZZ9.9.
014700     05  RD-PERCENT-SIGN          PIC X(01) VALUE '%'.
014800     05  FILLER                   PIC X(97).
014900 01  RPT-TEXT-LINE REDEFINES RPT-LINE-AREA.
015000     05  RT-TEXT                  PIC X(132).
015100
015200* WN-RUN-DATE hamtas fran systemklockan (ACCEPT FROM DATE) i
015300* gammalt tvasiffrigt arskodsformat och radas om till en
015400* lasbar DD/MM/AA-strang i WC-RUN-DATE-DISPLAY av A0100-init.
015500 01  WN-RUN-DATE                  PIC 9(06) VALUE ZERO.
015600 01  WN-RUN-DATE-TABLE REDEFINES WN-RUN-DATE.
015700     05  WN-RUN-YY                PIC 9(02).
015800     05  WN-RUN-MM                PIC 9(02).
015900     05  WN-RUN-DD                PIC 9(02).
016000 01  WC-RUN-DATE-DISPLAY          PIC X(08) VALUE SPACES.
016100
016200* WC-COMPANY-NAME halls fran USER-IN i A0100-init, eller
016300* satts till 'OKAND KUND' om USER-IN inte gar att lasa.
016400 01  WC-COMPANY-NAME              PIC X(40) VALUE SPACES.
016500
016600* WN-POS-PCT/WN-NEG-PCT/WN-NEU-PCT ar de tre avrundade
016700* procentandelarna, uttryckta i COMP-3 liksom ovriga procent-
016800* falt i detta hus, beraknade av B0200-compute-percentages.
016900 01  WN-POS-PCT                   PIC 999V9 COMP-3 VALUE ZERO.
017000 01  WN-NEG-PCT                   PIC 999V9 COMP-3 VALUE ZERO.
017100 01  WN-NEU-PCT                   PIC 999V9 COMP-3 VALUE ZERO.
017200
017300* WR-SAMPLE-TEXTS haller upp till tva exempeltexter per
017400* sentimentklass, sparade i A0200-read-and-accumulate och
017500* skrivna ut av C0400-print-samples/C0410-C0440.
017600 01  WR-SAMPLE-TEXTS.
017700     05  WR-POS-SAMPLE OCCURS 2 TIMES        PIC X(200).
017800     05  WN-POS-SAMPLE-COUNT                 PIC S9(4) COMP
017900                                              VALUE ZERO.
018000     05  WR-NEG-SAMPLE OCCURS 2 TIMES        PIC X(200).
018100     05  WN-NEG-SAMPLE-COUNT                 PIC S9(4) COMP
018200                                              VALUE ZERO.
018300     05  WR-NEU-SAMPLE OCCURS 2 TIMES        PIC X(200).
018400     05  WN-NEU-SAMPLE-COUNT                 PIC S9(4) COMP
018500                                              VALUE ZERO.
018600
018700 01  WN-SAMPLE-IX                 PIC S9(4) COMP VALUE ZERO.

018800* WC-SAMPLE-TEXT-WORK haller den fullstandiga, 200 tecken langa
018900* recensionstexten under tiden den skrivs ut - se C0440-PRINT-
019000* WRAPPED-SAMPLE, som radar den over tva utskriftsrader vid
019100* behov i stallet for att klippa den vid printradens 132
019200* kolumner.
019300 01  WC-SAMPLE-TEXT-WORK          PIC X(200) VALUE SPACES.

019400**************************************************************
019500* BILAGA - FALTFORTECKNING (arbetslager, i deklarationsordning)
019600*
019700*   END-OF-REVIEWS-SW      Slut pa REVIEWS-OUT nadd.
019800*   INFIL-FS/USRFIL-FS/PRTFIL-FS
019900*                          Filstatuskoder for de tre filerna,
020000*                          en per SELECT i FILE-CONTROL.
020100*   REVIEW-TOTALS (copybok)
020200*                          De tre klassummorna och totalen,
020300*                          uppdaterade av analyze-reviews.cbl,
020400*                          bara lasta har.
020500*   RPT-LINE-AREA          Utskriftsradens arbetsomrade, se
020600*                          kommentaren dar den deklareras.
020700*   RPT-HEADER-LINE        Omdefiniering for rubrik-/foretags-
020800*                          rader (ett enda 132-teckensfalt).
020900*   RPT-DIST-LINE          Omdefiniering for fordelnings-
021000*                          tabellens rader (etikett, antal,
021100*                          procent).
021200*   RPT-TEXT-LINE          Omdefiniering for lopande textrader
021300*                          (rekommendationer, exempeltexter,
021400*                          rubriker inom text).
021500*   WN-RUN-DATE            Dagens datum, hamtat med ACCEPT FROM
021600*                          DATE.
021700*   WN-RUN-DATE-TABLE      Omdefiniering av WN-RUN-DATE i
021800*                          ar/manad/dag-falt.
021900*   WC-RUN-DATE-DISPLAY    Datumet formaterat som DD/MM/AA for
022000*                          utskrift i rubriken.
022100*   WC-COMPANY-NAME        Kundens foretagsnamn fran USER-IN,
022200*                          eller 'OKAND KUND'.
022300*   WN-POS-PCT/WN-NEG-PCT/WN-NEU-PCT
022400*                          De tre avrundade procentandelarna,
022500*                          se B0200-compute-percentages.
022600*   WR-SAMPLE-TEXTS        Grupp som haller de sparade exempel-
022700*                          texterna, se falten nedan.
022800*   WR-POS-SAMPLE/WR-NEG-SAMPLE/WR-NEU-SAMPLE
022900*                          Upp till tva sparade exempeltexter
023000*                          per sentimentklass, 200 tecken var.
023100*   WN-POS-SAMPLE-COUNT/WN-NEG-SAMPLE-COUNT/WN-NEU-SAMPLE-COUNT
023200*                          Antal exempel sparade sa langt per
023300*                          klass (max 2).
023400*   WN-SAMPLE-IX           Loopindex i C0400-print-samples och
023500*                          de tre C04n0-paragraferna.
023600*   WC-SAMPLE-TEXT-WORK    Arbetskopia av en exempeltext under
023700*                          utskrift, se C0440-PRINT-WRAPPED-
023800*                          SAMPLE.
023900**************************************************************
024000* TILLAGG TILL BILAGAN - varfor falten ser ut som de gor
024100*
024200*   Falten ovan ar medvetet halna i tva grupper: dels de som
024300*   speglar sjalva korningen (filstatus, slutmarken, datum),
024400*   dels de som byggs upp under lasningen for att till slut
024500*   skrivas ut av C0-paragraferna. Den uppdelningen foljer
024600*   samma monster som i analyze-reviews.cbl och sentiment-
024700*   scan.cbl - se deras respektive BILAGA-avsnitt for hur
024800*   motsvarande falt anvands dar.
024900*
025000*   RPT-LINE-AREA och dess tre REDEFINES delar samma minne;
025100*   det ar programmerarens ansvar att fylla ratt REDEFINES-
025200*   sikt innan WRITE, eftersom COBOL inte varnar om fel falt
025300*   anvands. Se bara till att en STRING eller MOVE alltid
025400*   gors mot ratt niva (RPT-HEADER-LINE, RPT-DIST-LINE eller
025500*   RPT-TEXT-LINE) innan raden skrivs ut.
025600*
025700*   WR-SAMPLE-TEXTS fylls av A0200-read-and-accumulate under
025800*   sjalva lasningen (en post i taget fran REVIEWS-OUT), men
025900*   skrivs inte ut forran C0400-print-samples kors i slutet
026000*   av programmet. Det innebar att hela filen maste vara last
026100*   innan nagot skrivs, vilket ar anledningen till att
026200*   rapporten inte kan produceras strommande.
026300* KANDA TESTFALL (drift- och underhallsminne, ej automatiserat)
026400*
026500*   1. Tom REVIEWS-OUT (REVW-TOT-ANALYZED forblir noll) - ska
026600*      ge tomrapporten (B0100), inte GOBACK utan utskrift.
026700*   2. USER-IN saknas eller kan inte oppnas - foretagsnamnet
026800*      ska da bli 'OKAND KUND', rapporten ska anda skrivas ut.
026900*   3. Exakt 70.0 procent positiva recensioner - ska falla i
027000*      den mellersta grenen (IF WN-POS-PCT > 70.0 ar falskt vid
027100*      exakt likhet), inte den mest positiva rekommendationen.
027200*   4. Tredje positiva recensionen i en batch - WN-POS-SAMPLE-
027300*      COUNT ska sluta vaxa vid tva, men REVW-TOT-POSITIVE ska
027400*      fortsatta rakna alla positiva korrekt.
027500*   5. En recensionstext pa exakt 200 tecken utan avslutande
027600*      blanksteg - hela texten ska synas over de tva utskrifts-
027700*      raderna i C0440, inte klippas vid 126 eller 128 tecken.
027800*   6. En recensionstext pa exakt 128 tecken (eller kortare) -
027900*      C0440 ska da INTE skriva ut nagon fortsattningsrad,
028000*      eftersom position 129-200 bara innehaller blanksteg.
028100*   7. Batch med enbart neutrala recensioner - WN-POS-PCT och
028200*      WN-NEG-PCT blir bada noll, C0300 ska da hamna i den
028300*      mest atgardsinriktade rekommendationsgrenen utan att
028400*      lagga till nagon negativ-atgardsrad (WN-NEG-PCT > 30.0
028500*      ar falskt).
028600*   8. REVIEWS-OUT innehaller fler an tva positiva recensioner
028700*      men noll negativa och noll neutrala - C0400 ska bara
028800*      skriva ut rubriken 'POSITIVA RECENSIONER:' och hoppa
028900*      helt over de tva andra underrubrikerna.
029000*   9. Kortnamnet pa foretaget innehaller inledande eller
029100*      avslutande blanksteg i USER-COMPANY-NAME - flyttas
029200*      oforandrat till WC-COMPANY-NAME, ingen trimning gors,
029300*      vilket ar avsiktligt sa lange faltbredderna stammer.
029400*   10. Batch med bade positiva och negativa recensioner men
029500*      exakt 30.0 procent negativa - grenen for extra negativ
029600*      kommentar i C0300-print-recommendations kravs INTE
029700*      losa ut (villkoret ar strikt storre an 30.0).
029800*   11. REVIEWS-OUT innehaller fler an tva positiva, tva
029900*      negativa och tva neutrala poster - endast de forsta tva
030000*      per klass sparas som exempel, i lasordning, resten
030100*      paverkar bara summorna i REVIEW-TOTALS.
030200*
030300* AVSLUTANDE ANMARKNINGAR
030400*
030500* Rapporten laser aldrig REVIEWS-OUT eller USER-IN mer an en
030600* gang var - det ar analyze-reviews.cbl som ager skrivningen
030700* till dessa filer och som garanterar att UPLOAD-CTL-posten
030800* (last av ett tidigare steg i jobbstrommen, inte av detta
030900* program) speglar samma korning.
031000*
031100* De tva exemplen per sentimentklass ar ett medvetet, fast
031200* antal - inte konfigurerbart - eftersom en langre lista med
031300* exempel gor den redan tata rapporten svarlast pa skarm och
031400* skrivare. Justera WR-SAMPLE-TEXTS OCCURS-antalet i sa fall
031500* pa alla tre stallena (WR-POS-SAMPLE, WR-NEG-SAMPLE,
031600* WR-NEU-SAMPLE) om detta nagonsin andras.
031700*
031800* Grunden till 128/72-uppdelningen i C0440 ar utskriftsradens
031900* fasta 132-kolumnersbredd: RT-TEXT ar hela 132 tecken langt,
032000* och de forsta tva tecknen anvands genomgaende i denna
032100* paragraf for ett litet indrag - 132 minus 2 blir 130, och
032200* 128 valdes for att lamna nagra kolumner marginal i stallet
032300* for att fylla raden exakt. Fortsattningsraden far ett storre
032400* indrag (fyra tecken) sa att den syns tydligt som en
032500* fortsattning och inte som en ny, fristaende exempeltext.
032600*
032700* Denna rapport skriver aldrig till UPLOAD-CTL - den filen ar
032800* indata till ett tidigare steg i jobbstrommen (kors mellan
032900* analyze-reviews.cbl och review-report.cbl) och las inte alls
033000* har; REVW-TOT-ANALYZED fran REVIEW-TOTALS racker for att
033100* avgora om nagot finns att rapportera.
033200*
033300* Programmet stodjer inte flera korningar mot samma UPLOAD-
033400* CTL-post under samma dygn; UPLOAD-CTL-schemat och dess
033500* eventuella dubblettkontroll agas helt av analyze-reviews.
033600* cbl och beskrivs dar, inte har.
033700*
033800* TOP-OF-FORM anvands bara for att inleda sjalva rapporten;
033900* tomrapporten (B0100-print-empty-report) skriver inte via
034000* C0100-print-header och far darfor ingen sidmatning fore sig
034100* - den forutsatts skrivas ut allra forst i katalogen.
034200**************************************************************

034300 PROCEDURE DIVISION.
034400
034500* 000-review-report ar styrparagrafen: initiera, las och
034600* summera hela REVIEWS-OUT (om nagon post alls finns), skriv
034700* antingen den fullstandiga rapporten eller tomrapporten, och
034800* stang filerna.
034900 000-review-report.
035000     PERFORM A0100-init
035100     PERFORM A0200-read-and-accumulate UNTIL END-OF-REVIEWS
035200     IF REVW-TOT-ANALYZED = ZERO
035300         PERFORM B0100-print-empty-report
035400     ELSE
035500         PERFORM B0200-compute-percentages
035600         PERFORM C0100-print-header
035700         PERFORM C0200-print-distribution
035800         PERFORM C0300-print-recommendations
035900                 THRU C0300-PRINT-RECOMMENDATIONS-EXIT
036000         PERFORM C0400-print-samples
036100         PERFORM C0500-print-footer
036200     END-IF
036300     PERFORM Z0100-exit-application
036400     .
036500**************************
036600
036700* A0100-init nollstaller totalsummorna och exempelraknarna,
036800* oppnar de tre filerna, laser kundens abonnemangspost for
036900* foretagsnamnet, bygger rapportdatumet fran systemklockan och
037000* laser forsta posten fran REVIEWS-OUT. Om REVIEWS-OUT inte gar
037100* att oppna avbryts programmet direkt via Z0100-exit-
037200* application, utan att nagon rapport skrivs alls.
037300 A0100-init.
037400* Nollstall totalsummor och exempelraknare fore forsta posten.
037500     MOVE ZERO TO REVW-TOT-POSITIVE REVW-TOT-NEGATIVE
037600     MOVE ZERO TO REVW-TOT-NEUTRAL  REVW-TOT-ANALYZED
037700     MOVE ZERO TO WN-POS-SAMPLE-COUNT WN-NEG-SAMPLE-COUNT
037800     MOVE ZERO TO WN-NEU-SAMPLE-COUNT
037900     OPEN INPUT  REVIEWS-OUT
038000                 USER-IN
038100     OPEN OUTPUT REPORT-OUT
038200* Hamta foretagsnamnet fran kundens abonnemangspost, eller
038300* skriv 'OKAND KUND' om USER-IN saknas eller ar tom.
038400     IF USRFIL-SUCCESSFUL
038500         READ USER-IN
038600             AT END CONTINUE
038700         END-READ
038800         MOVE USER-COMPANY-NAME TO WC-COMPANY-NAME
038900     ELSE
039000         MOVE 'OKAND KUND' TO WC-COMPANY-NAME
039100     END-IF
039200* Bygg dagens datum i lasbart DD/MM/AA-format for rubriken.
039300     ACCEPT WN-RUN-DATE FROM DATE
039400     MOVE WN-RUN-DD TO WC-RUN-DATE-DISPLAY (1:2)
039500     MOVE '/'       TO WC-RUN-DATE-DISPLAY (3:1)
039600     MOVE WN-RUN-MM TO WC-RUN-DATE-DISPLAY (4:2)
039700     MOVE '/'       TO WC-RUN-DATE-DISPLAY (6:1)
039800     MOVE WN-RUN-YY TO WC-RUN-DATE-DISPLAY (7:2)
039900* Kan REVIEWS-OUT inte oppnas gar hela batchen direkt till
040000* tomrapporten - annars las forsta posten som vanligt.
040100     IF NOT INFIL-SUCCESSFUL
040200         DISPLAY 'REVIEW-REPORT: KAN INTE OPPNA REVIEWS-OUT, '
040300                 'STATUS ' INFIL-FS
040400         SET END-OF-REVIEWS TO TRUE
040500     ELSE
040600         READ REVIEWS-OUT
040700             AT END SET END-OF-REVIEWS TO TRUE
040800         END-READ
040900     END-IF
041000     .
041100**************************
041200
041300* A0200-read-and-accumulate rakar den aktuella posten i ratt
041400* sentimentklass och sparar den, om klassen annu har lediga
041500* exempelplatser (max tva per klass), som exempeltext for
041600* C0400-print-samples. Laser darefter nasta post. Paragrafen
041700* kors en gang per post i REVIEWS-OUT, fram till filslut.
041800 A0200-read-and-accumulate.
041900     ADD 1 TO REVW-TOT-ANALYZED
042000     EVALUATE TRUE
042100* Positiv post - rakna och, om nagon av de tva exempelplatserna
042200* for denna klass fortfarande ar ledig, spara texten som
042300* kommande exempel at C0410-PRINT-ONE-POS-SAMPLE.
042400         WHEN REVIEW-OUT-IS-POSITIVE
042500             ADD 1 TO REVW-TOT-POSITIVE
042600             IF WN-POS-SAMPLE-COUNT < 2
042700                 ADD 1 TO WN-POS-SAMPLE-COUNT
042800                 MOVE REVIEW-OUT-TEXT
042900                     TO WR-POS-SAMPLE (WN-POS-SAMPLE-COUNT)
043000             END-IF
043100* Negativ post - samma teknik som ovan, fast mot WR-NEG-SAMPLE
043200* och WN-NEG-SAMPLE-COUNT.
043300         WHEN REVIEW-OUT-IS-NEGATIVE
043400             ADD 1 TO REVW-TOT-NEGATIVE
043500             IF WN-NEG-SAMPLE-COUNT < 2
043600                 ADD 1 TO WN-NEG-SAMPLE-COUNT
043700                 MOVE REVIEW-OUT-TEXT
043800                     TO WR-NEG-SAMPLE (WN-NEG-SAMPLE-COUNT)
043900             END-IF
044000* Varken positiv eller negativ - rakna som neutral och, pa
044100* samma villkor, spara som neutralt exempel.
044200         WHEN OTHER
044300             ADD 1 TO REVW-TOT-NEUTRAL
044400             IF WN-NEU-SAMPLE-COUNT < 2
044500                 ADD 1 TO WN-NEU-SAMPLE-COUNT
044600                 MOVE REVIEW-OUT-TEXT
044700                     TO WR-NEU-SAMPLE (WN-NEU-SAMPLE-COUNT)
044800             END-IF
044900     END-EVALUATE
045000* Las nasta post; END-OF-REVIEWS-SW satts vid filslut och
045100* bryter PERFORM-slingan i 000-review-report.
045200     READ REVIEWS-OUT
045300         AT END SET END-OF-REVIEWS TO TRUE
045400     END-READ
045500     .
045600**************************
045700
045800* B0100-print-empty-report skriver bara rubriken och ett kort
045900* meddelande, for korningar dar REVIEWS-OUT inte inneholl
046000* nagon analyserad recension alls. Fordelningstabellen (C0200),
046100* rekommendationerna (C0300) och exempeltexterna (C0400) hoppas
046200* helt over, eftersom det inte finns nagon procentandel eller
046300* exempeltext att visa nar REVW-TOT-ANALYZED ar noll.
046400 B0100-print-empty-report.
046500     PERFORM C0100-print-header
046600     MOVE SPACES TO RPT-LINE-AREA
046700     MOVE 'Rapporten kunde inte genereras.' TO RT-TEXT
046800     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
046900     .
047000**************************
047100
047200* B0200-compute-percentages beraknar de tre avrundade andelarna
047300* (positiv/negativ/neutral) av det totala antalet analyserade
047400* recensioner, anvanda bade i fordelningstabellen (C0200) och
047500* for att valja ratt rekommendationstext (C0300). Paragrafen
047600* anropas bara nar REVW-TOT-ANALYZED ar storre an noll (se
047700* A0100-init/000-review-report), sa division med noll kan inte
047800* intraffa har.
047900 B0200-compute-percentages.
048000     COMPUTE WN-POS-PCT ROUNDED =
048100             REVW-TOT-POSITIVE * 100 / REVW-TOT-ANALYZED
048200     COMPUTE WN-NEG-PCT ROUNDED =
048300             REVW-TOT-NEGATIVE * 100 / REVW-TOT-ANALYZED
048400     COMPUTE WN-NEU-PCT ROUNDED =
048500             REVW-TOT-NEUTRAL * 100 / REVW-TOT-ANALYZED
048600     .
048700**************************
048800
048900* C0100-print-header skriver de fyra inledande raderna -
049000* rubrik, foretagsnamn, rapportdatum och antal analyserade
049100* recensioner - och en tom rad efter. Forsta raden gar via
049200* TOP-OF-FORM sa att varje korning startar pa ett nytt blad.
049300 C0100-print-header.
049400* Rad 1 - rubrik, forsta raden pa ett nytt blad.
049500     MOVE SPACES TO RPT-LINE-AREA
049600     MOVE 'NEILANX - RECENSIONSANALYS' TO RH-TEXT
049700     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
049800         AFTER ADVANCING TOP-OF-FORM
049900
050000* Rad 2 - kundens foretagsnamn.
050100     MOVE SPACES TO RPT-LINE-AREA
050200     STRING 'Foretag: ' DELIMITED BY SIZE
050300            WC-COMPANY-NAME DELIMITED BY SIZE
050400            INTO RH-TEXT
050500     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
050600
050700* Rad 3 - rapportdatum i DD/MM/AA-format.
050800     MOVE SPACES TO RPT-LINE-AREA
050900     STRING 'Rapportdatum: ' DELIMITED BY SIZE
051000            WC-RUN-DATE-DISPLAY DELIMITED BY SIZE
051100            INTO RH-TEXT
051200     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
051300
051400* Rad 4 - totalt antal recensioner i sammanstallningen.
051500     MOVE SPACES TO RPT-LINE-AREA
051600     STRING 'Antal analyserade recensioner: ' DELIMITED BY SIZE
051700            REVW-TOT-ANALYZED DELIMITED BY SIZE
051800            INTO RH-TEXT
051900     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
052000
052100     MOVE SPACES TO RPT-LINE-AREA
052200     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
052300     .
052400**************************
052500
052600* C0200-print-distribution skriver de tre fordelningsraderna -
052700* en per sentimentklass - med antal och procentandel, via
052800* RPT-DIST-LINE-omdefinieringen av utskriftsomradet.
052900 C0200-print-distribution.
053000* Rad 1 av 3 - positiva recensioner.
053100     MOVE SPACES TO RPT-LINE-AREA
053200     MOVE 'Positiva recensioner' TO RD-LABEL
053300     MOVE REVW-TOT-POSITIVE      TO RD-COUNT
053400     MOVE WN-POS-PCT             TO RD-PERCENT
053500     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
053600
053700* Rad 2 av 3 - negativa recensioner.
053800     MOVE SPACES TO RPT-LINE-AREA
053900     MOVE 'Negativa recensioner' TO RD-LABEL
054000     MOVE REVW-TOT-NEGATIVE      TO RD-COUNT
054100     MOVE WN-NEG-PCT             TO RD-PERCENT
054200     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
054300
054400* Rad 3 av 3 - neutrala recensioner.
054500     MOVE SPACES TO RPT-LINE-AREA
054600     MOVE 'Neutrala recensioner' TO RD-LABEL
054700     MOVE REVW-TOT-NEUTRAL       TO RD-COUNT
054800     MOVE WN-NEU-PCT             TO RD-PERCENT
054900     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
055000
055100     MOVE SPACES TO RPT-LINE-AREA
055200     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
055300     .
055400**************************
055500
055600* C0300-print-recommendations skriver rubriken och sedan en
055700* eller flera rekommendationstexter, valda efter hur batchens
055800* andel positiva och negativa recensioner foll ut, foljt av
055900* ett fast antal allmangiltiga rad som skrivs ut varje gang.
056000 C0300-print-recommendations.
056100     MOVE SPACES TO RPT-LINE-AREA
056200     MOVE 'REKOMMENDATIONER' TO RT-TEXT
056300     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA

056400* Over 70 procent positivt - berom utan forbehall.
056500     IF WN-POS-PCT > 70.0
056600         MOVE SPACES TO RPT-LINE-AREA
056700         MOVE '- Utmarkt! Majoriteten av era recensioner ar '
056800              'positiva. Fortsatt med det goda arbetet.'
056900             TO RT-TEXT
057000         WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
057100     ELSE
057200* 50-70 procent positivt - matt omdome med forbattringstips.
057300         IF WN-POS-PCT > 50.0
057400             MOVE SPACES TO RPT-LINE-AREA
057500             MOVE '- Bra resultat, men det finns utrymme for '
057600                  'forbattring. Analysera negativa recension'
057700                  'er for forbattringsmojligheter.'
057800                 TO RT-TEXT
057900             WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
058000         ELSE
058100* 50 procent eller lagre positivt - rakt fokus pa forbattring,
058200* ingen berom given.
058300             MOVE SPACES TO RPT-LINE-AREA
058400             MOVE '- Fokusera pa att forbattra kundupplevels'
058500                  'en baserat pa negativ feedback.'
058600                 TO RT-TEXT
058700             WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
058800         END-IF
058900     END-IF

059000* Over 30 procent negativt lagger till en extra rad om
059100* atgardsplaner, oberoende av vilken av grenarna ovan som slog
059200* in - denna kontroll ar fristaende fran den forsta.
059300     IF WN-NEG-PCT > 30.0
059400         MOVE SPACES TO RPT-LINE-AREA
059500         MOVE '- Undersok vanliga klagomal och skapa handlin'
059600              'gsplaner for att adressera dem.'
059700             TO RT-TEXT
059800         WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
059900     END-IF

060000* Nedanstaende tre rader skrivs alltid, oavsett utfall ovan.
060100     MOVE SPACES TO RPT-LINE-AREA
060200     MOVE '- Anvand positiv feedback i marknadsforingen.'
060300         TO RT-TEXT
060400     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA

060500     MOVE SPACES TO RPT-LINE-AREA
060600     MOVE '- Folj upp regelbundet over tid.' TO RT-TEXT
060700     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA

060800     MOVE SPACES TO RPT-LINE-AREA
060900     MOVE '- Overvag ett system for att besvara negativa '
061000          'recensioner.'
061100         TO RT-TEXT
061200     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA

061300     MOVE SPACES TO RPT-LINE-AREA
061400     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
061500     .
061600* Vanlig tom PERFORM ... THRU-utgangspunkt.
061700 C0300-PRINT-RECOMMENDATIONS-EXIT.
061800     EXIT
061900     .
062000**************************
062100
062200* C0400-print-samples skriver ut de sparade exempeltexterna,
062300* grupperade under en rubrik per sentimentklass, men bara for
062400* de klasser som faktiskt har nagot exempel sparat.
062500 C0400-print-samples.
062600* Positiva exempel - rubrik pa hela avsnittet skrivs har, forst,
062700* eftersom den bara ska synas en gang aven om alla tre klasser
062800* har exempel.
062900     IF WN-POS-SAMPLE-COUNT > ZERO
063000         MOVE SPACES TO RPT-LINE-AREA
063100         MOVE 'EXEMPEL PA RECENSIONER' TO RT-TEXT
063200         WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
063300         MOVE SPACES TO RPT-LINE-AREA
063400         MOVE 'POSITIVA RECENSIONER:' TO RT-TEXT
063500         WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
063600         PERFORM C0410-PRINT-ONE-POS-SAMPLE
063700                 VARYING WN-SAMPLE-IX FROM 1 BY 1
063800                 UNTIL WN-SAMPLE-IX > WN-POS-SAMPLE-COUNT
063900     END-IF
064000* Negativa exempel.
064100     IF WN-NEG-SAMPLE-COUNT > ZERO
064200         MOVE SPACES TO RPT-LINE-AREA
064300         MOVE 'NEGATIVA RECENSIONER:' TO RT-TEXT
064400         WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
064500         PERFORM C0420-PRINT-ONE-NEG-SAMPLE
064600                 VARYING WN-SAMPLE-IX FROM 1 BY 1
064700                 UNTIL WN-SAMPLE-IX > WN-NEG-SAMPLE-COUNT
064800     END-IF
064900* Neutrala exempel.
065000     IF WN-NEU-SAMPLE-COUNT > ZERO
065100         MOVE SPACES TO RPT-LINE-AREA
065200         MOVE 'NEUTRALA RECENSIONER:' TO RT-TEXT
065300         WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
065400         PERFORM C0430-PRINT-ONE-NEU-SAMPLE
065500                 VARYING WN-SAMPLE-IX FROM 1 BY 1
065600                 UNTIL WN-SAMPLE-IX > WN-NEU-SAMPLE-COUNT
065700     END-IF
065800* Tom skiljerad efter exempelavsnittet, fore sidfoten.
065900     MOVE SPACES TO RPT-LINE-AREA
066000     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
066100     .
066200**************************
066300
066400* C0410-PRINT-ONE-POS-SAMPLE skriver ut en positiv exempeltext.
066500* Sjalva textens fulla 200 tecken flyttas till WC-SAMPLE-TEXT-
066600* WORK och den verkliga utskriften sker i C0440, som radar om
066700* texten inte far plats pa en enda printrad.
066800 C0410-PRINT-ONE-POS-SAMPLE.
066900     MOVE WR-POS-SAMPLE (WN-SAMPLE-IX) TO WC-SAMPLE-TEXT-WORK
067000     PERFORM C0440-PRINT-WRAPPED-SAMPLE
067100     .

067200* C0420-PRINT-ONE-NEG-SAMPLE - se C0410 ovan, samma teknik
067300* fast for de negativa exempeltexterna.
067400 C0420-PRINT-ONE-NEG-SAMPLE.
067500     MOVE WR-NEG-SAMPLE (WN-SAMPLE-IX) TO WC-SAMPLE-TEXT-WORK
067600     PERFORM C0440-PRINT-WRAPPED-SAMPLE
067700     .

067800* C0430-PRINT-ONE-NEU-SAMPLE - se C0410 ovan, samma teknik
067900* fast for de neutrala exempeltexterna.
068000 C0430-PRINT-ONE-NEU-SAMPLE.
068100     MOVE WR-NEU-SAMPLE (WN-SAMPLE-IX) TO WC-SAMPLE-TEXT-WORK
068200     PERFORM C0440-PRINT-WRAPPED-SAMPLE
068300     .
068400**************************

068500* C0440-PRINT-WRAPPED-SAMPLE skriver ut hela den 200 tecken
068600* langa recensionstexten som ligger i WC-SAMPLE-TEXT-WORK. De
068700* forsta 128 tecknen far plats indragna tva steg pa forsta
068800* printraden (2 + 128 = 130, inom 132-kolumnersgransen); racker
068900* inte det skrivs aterstoden (position 129-200, 72 tecken) ut
069000* pa en fortsattningsrad med fyra stegs indrag, men bara om den
069100* inte bara innehaller utfyllnadsblanksteg - kravet ar att hela
069200* texten, upp till 200 tecken, ska synas i rapporten, inte att
069300* en fortsattningsrad alltid skrivs.
069400 C0440-PRINT-WRAPPED-SAMPLE.
069500* Forsta printraden - tecken 1 till 128, tva stegs indrag.
069600     MOVE SPACES TO RPT-LINE-AREA
069700     STRING '  ' DELIMITED BY SIZE
069800            WC-SAMPLE-TEXT-WORK (1:128) DELIMITED BY SIZE
069900            INTO RT-TEXT
070000     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
070100* Fortsattningsraden skrivs bara om det finns nagot kvar att
070200* visa - en kort text ska inte ge en tom fortsattningsrad.
070300     IF WC-SAMPLE-TEXT-WORK (129:72) NOT = SPACES
070400         MOVE SPACES TO RPT-LINE-AREA
070500         STRING '    ' DELIMITED BY SIZE
070600                WC-SAMPLE-TEXT-WORK (129:72) DELIMITED BY SIZE
070700                INTO RT-TEXT
070800         WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
070900     END-IF
071000     .
071100**************************

071200* C0500-print-footer skriver den avslutande sidfotsraden -
071300* anropas alltid sist, efter exempelutskriften. Raden ar en
071400* enda fast textkonstant, ingen variabel data byggs in har.
071500 C0500-print-footer.
071600     MOVE SPACES TO RPT-LINE-AREA
071700     MOVE 'Rapporten ar genererad av NEILANX-ANALYSSYSTEMET '
071800          '(batch).'
071900         TO RT-TEXT
072000     WRITE RPT-PRINT-REC FROM RPT-LINE-AREA
072100     .
072200**************************

072300* Z0100-exit-application stanger samtliga tre filer och
072400* avslutar programmet - kors alltid, oavsett om rapporten
072500* blev den fullstandiga eller tomrapporten. Filstatusfalten
072600* kontrolleras inte har efter CLOSE; ett misslyckat CLOSE pa
072700* den har platsen har historiskt aldrig orsakat driftproblem
072800* i den har jobbstrommen, sa ingen sadan kontroll lades till.
072900 Z0100-exit-application.
073000     CLOSE REVIEWS-OUT
073100           USER-IN
073200           REPORT-OUT
073300     GOBACK
073400     .
